000100******************************************************************
000200* FECHA       : 18/06/1988                                      * 
000300* PROGRAMADOR : LUCIA QUEZADA (LCQ)                              *
000400* APLICACION  : LIGA DE VOLEIBOL - TORNEOS                       *
000500* PROGRAMA    : TRNREF01, SUBPROGRAMA DE TRNGEN01/TRNSCR01       *
000600* TIPO        : BATCH (CALLED)                                  * 
000700* DESCRIPCION : RECIBE LA TABLA COMPLETA DE PARTIDOS DE UNA      *
000800*             : LLAVE Y LA DEJA CONSISTENTE: ARRASTRA GANADORES  *
000900*             : Y PERDEDORES POR LOS ENLACES, AVANZA LOS BYES    *
001000*             : AUTOMATICAMENTE, CORRIGE RESULTADOS QUE QUEDARON *
001100*             : INVALIDOS, NUMERA LOS PARTIDOS JUGABLES Y ARMA   *
001200*             : LOS ROTULOS (WINNER OF / LOSER OF / TBD)         *
001300* ARCHIVOS    : NO APLICA (RECIBE TABLA POR LINKAGE)             *
001400* PROGRAMA(S) : LLAMADO POR TRNGEN01 Y TRNSCR01                  *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.                                         
001800 PROGRAM-ID.                     TRNREF01.                        
001900 AUTHOR.                         LUCIA QUEZADA.                   
002000 INSTALLATION.                   LIGA DE VOLEIBOL DEPARTAMENTAL.  
002100 DATE-WRITTEN.                   18/06/1988.                      
002200 DATE-COMPILED.                  18/06/1988.                      
002300 SECURITY.                       CONFIDENCIAL - SOLO USO INTERNO. 
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 880618 LCQ  TKT-0141 VERSION INICIAL, ARRASTRE DE GANADORES     
002800* 890212 LCQ  TKT-0159 SE AGREGA AVANCE AUTOMATICO DE BYE         
002900* 911130 MRH  TKT-0210 CORRIGE RESULTADOS INVALIDOS (INTEGRIDAD)  
003000* 940506 MRH  TKT-0280 LIMITE DE 20 BARRIDAS PARA ESTABILIZAR     
003100* 970130 LCQ  TKT-0340 SE CONVIERTE EN SUBPROGRAMA CALL'ABLE      
003200*             DESDE TRNGEN01 Y TRNSCR01 (ANTES ERA INLINE)        
003300* 980921 JCML TKT-0555 ARREGLO Y2K REVISADO, SIN IMPACTO AQUI     
003400* 991015 JCML TKT-0561 SE AGREGAN ROTULOS WINNER OF / LOSER OF    
003500* 010308 RQV  TKT-0640 RECURSION DE ROTULOS PARA CADENAS DE BYE,  
003600*             TOPE DE 10 NIVELES                                  
003700* 020815 RQV  TKT-0699 AUDITORIA DE ESTANDARES: 320/330 SE        
003800*             LLAMABAN RECURSIVAMENTE SIN RECURSIVE EN EL         
003900*             PROGRAM-ID. SE REESCRIBE COMO CICLO ITERATIVO       
004000*             (321 NUEVA) Y SE UNE 140/150 EN UN SOLO PERFORM     
004100*             THRU PARA DEJAR AL MENOS UN RANGO REAL EN EL        
004200*             PROGRAMA                                            
004300******************************************************************
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800 DATA DIVISION.                                                   
004900 WORKING-STORAGE SECTION.                                         
005000******************************************************************
005100*                V A R I A B L E S   D E   T R A B A J O         *
005200******************************************************************
005300 01 WKS-CONTADORES.                                               
005400    02 WKS-BARRIDA               PIC 9(02) COMP VALUE ZERO.       
005500    02 WKS-I                     PIC 9(03) COMP VALUE ZERO.       
005600    02 WKS-J                     PIC 9(03) COMP VALUE ZERO.       
005700    02 WKS-FUENTE                PIC 9(03) COMP VALUE ZERO.       
005800    02 WKS-SIGUIENTE             PIC 9(03) COMP VALUE ZERO.       
005900    02 WKS-NIVEL                 PIC 9(02) COMP VALUE ZERO.       
006000    02 WKS-CONTADOR-DESPLIEGUE    PIC 9(03) COMP VALUE ZERO.      
006100    02 FILLER                    PIC X(08).                       
006200 01 WKS-BANDERAS.                                                 
006300    02 WKS-HUBO-CAMBIO           PIC X(01) VALUE 'N'.             
006400       88 WKS-CAMBIO-SI                   VALUE 'S'.              
006500       88 WKS-CAMBIO-NO                   VALUE 'N'.              
006600    02 WKS-ES-FANTASMA           PIC X(01) VALUE 'N'.             
006700       88 WKS-FANTASMA-SI                 VALUE 'S'.              
006800       88 WKS-FANTASMA-NO                 VALUE 'N'.              
006900    02 WKS-ETIQUETA-LISTA        PIC X(01) VALUE 'N'.             
007000       88 WKS-ETIQUETA-LISTA-SI           VALUE 'S'.              
007100       88 WKS-ETIQUETA-LISTA-NO           VALUE 'N'.              
007200    02 FILLER                    PIC X(03).                       
007300******************************************************************
007400*        V I S T A S   D E   U N   P A R T I C I P A N T E       *
007500******************************************************************
007600 01 WKS-RESUELTO               PIC X(20).                         
007700 01 WKS-ROTULO-TEMPORAL        PIC X(14).                         
007800 01 WKS-NUMERO-EDITADO         PIC ZZ9.                           
007900 01 WKS-ETIQUETA-AUX REDEFINES WKS-ROTULO-TEMPORAL.               
008000    05 ETQ-PREFIJO             PIC X(10).                         
008100    05 ETQ-NUMERO              PIC X(04).                         
008200 01 WKS-ETIQUETA-AUX2.                                            
008300    05 ETQ2-PREFIJO            PIC X(10).                         
008400    05 ETQ2-NUMERO             PIC ZZ9.                           
008500 01 WKS-ETIQUETA-AUX3 REDEFINES WKS-ETIQUETA-AUX2.                
008600    05 FILLER                  PIC X(14).                         
008700******************************************************************
008800*                  L I N K A G E   S E C T I O N                 *
008900******************************************************************
009000 LINKAGE SECTION.                                                 
009100 01 LNK-TORNEO.                                                   
009200    COPY TRNTOU01.                                                
009300 01 LNK-NUM-PARTIDOS           PIC 9(03) COMP.                    
009400 01 LNK-TABLA-PARTIDOS.                                           
009500    02 TABLA-PARTIDO OCCURS 64 TIMES.                             
009600       COPY TRNMAT01.                                             
009700******************************************************************
009800 PROCEDURE DIVISION USING LNK-TORNEO, LNK-NUM-PARTIDOS,           
009900                           LNK-TABLA-PARTIDOS.                    
010000******************************************************************
010100*               S E C C I O N    P R I N C I P A L                
010200******************************************************************
010300 000-MAIN SECTION.                                                
010400     MOVE 0 TO WKS-BARRIDA                                        
010500     SET WKS-CAMBIO-SI TO TRUE                                    
010600     PERFORM 100-BARRE-LA-TABLA                                   
010700         UNTIL WKS-BARRIDA > 20 OR WKS-CAMBIO-NO                  
010800     PERFORM 200-NUMERA-DESPLIEGUE                                
010900     PERFORM 300-CALCULA-ETIQUETAS                                
011000     GOBACK.                                                      
011100 000-MAIN-E. EXIT.                                                
011200                                                                  
011300******************************************************************
011400*      U N A   B A R R I D A   D E   L A   T A B L A   C O M P   *
011500******************************************************************
011600 100-BARRE-LA-TABLA SECTION.                                      
011700     ADD 1 TO WKS-BARRIDA                                         
011800     SET WKS-CAMBIO-NO TO TRUE                                    
011900     PERFORM 110-PROCESA-UN-PARTIDO VARYING WKS-I FROM 1 BY 1     
012000         UNTIL WKS-I > LNK-NUM-PARTIDOS.                          
012100 100-BARRE-LA-TABLA-E. EXIT.                                      
012200                                                                  
012300 110-PROCESA-UN-PARTIDO SECTION.                                  
012400     IF MATT-ORIGEN-P1 (WKS-I) NOT = 0                            
012500        PERFORM 120-RESUELVE-P1                                   
012600     END-IF                                                       
012700     IF MATT-ORIGEN-P2 (WKS-I) NOT = 0                            
012800        PERFORM 130-RESUELVE-P2                                   
012900     END-IF                                                       
013000     PERFORM 140-REINICIO-INTEGRIDAD THRU 150-AVANCE-BYE-E.       
013100 110-PROCESA-UN-PARTIDO-E. EXIT.                                  
013200                                                                  
013300*    RESUELVE EL SLOT P1 A PARTIR DE SU PARTIDO ORIGEN            
013400 120-RESUELVE-P1 SECTION.                                         
013500     MOVE MATT-ORIGEN-P1 (WKS-I) TO WKS-FUENTE                    
013600     IF MATT-ORIG-P1-GANADOR (WKS-I)                              
013700        MOVE MATT-GANADOR (WKS-FUENTE) TO WKS-RESUELTO            
013800     ELSE                                                         
013900        PERFORM 160-RESUELVE-PERDEDOR                             
014000     END-IF                                                       
014100     IF MATT-P1 (WKS-I) NOT = WKS-RESUELTO                        
014200        MOVE WKS-RESUELTO TO MATT-P1 (WKS-I)                      
014300        SET WKS-CAMBIO-SI TO TRUE                                 
014400     END-IF.                                                      
014500 120-RESUELVE-P1-E. EXIT.                                         
014600                                                                  
014700*    RESUELVE EL SLOT P2 A PARTIR DE SU PARTIDO ORIGEN            
014800 130-RESUELVE-P2 SECTION.                                         
014900     MOVE MATT-ORIGEN-P2 (WKS-I) TO WKS-FUENTE                    
015000     IF MATT-ORIG-P2-GANADOR (WKS-I)                              
015100        MOVE MATT-GANADOR (WKS-FUENTE) TO WKS-RESUELTO            
015200     ELSE                                                         
015300        PERFORM 160-RESUELVE-PERDEDOR                             
015400     END-IF                                                       
015500     IF MATT-P2 (WKS-I) NOT = WKS-RESUELTO                        
015600        MOVE WKS-RESUELTO TO MATT-P2 (WKS-I)                      
015700        SET WKS-CAMBIO-SI TO TRUE                                 
015800     END-IF.                                                      
015900 130-RESUELVE-P2-E. EXIT.                                         
016000                                                                  
016100*    WKS-FUENTE YA APUNTA AL PARTIDO ORIGEN; DEJA EL VALOR DEL    
016200*    PERDEDOR DE ESE PARTIDO EN WKS-RESUELTO                      
016300 160-RESUELVE-PERDEDOR SECTION.                                   
016400     IF MATT-GANADOR (WKS-FUENTE) = 'BYE'                         
016500        MOVE 'BYE' TO WKS-RESUELTO                                
016600     ELSE                                                         
016700        IF MATT-GANADOR (WKS-FUENTE) = SPACES                     
016800           MOVE SPACES TO WKS-RESUELTO                            
016900        ELSE                                                      
017000           IF MATT-GANADOR (WKS-FUENTE) = MATT-P2 (WKS-FUENTE)    
017100              MOVE MATT-P1 (WKS-FUENTE) TO WKS-RESUELTO           
017200           ELSE                                                   
017300              MOVE MATT-P2 (WKS-FUENTE) TO WKS-RESUELTO           
017400           END-IF                                                 
017500        END-IF                                                    
017600     END-IF.                                                      
017700 160-RESUELVE-PERDEDOR-E. EXIT.                                   
017800                                                                  
017900*    SI EL PARTIDO QUEDO FINALIZADO CON UN GANADOR QUE YA NO      
018000*    CALZA CON LOS PARTICIPANTES ACTUALES, SE REINICIA            
018100 140-REINICIO-INTEGRIDAD SECTION.                                 
018200     IF MATT-ST-FINALIZADO (WKS-I) AND MATT-GANADOR (WKS-I)       
018300           NOT = 'BYE'                                            
018400        IF MATT-P1 (WKS-I) = SPACES                               
018500           OR MATT-P2 (WKS-I) = SPACES                            
018600           OR (MATT-GANADOR (WKS-I) NOT = MATT-P1 (WKS-I) AND     
018700               MATT-GANADOR (WKS-I) NOT = MATT-P2 (WKS-I))        
018800           MOVE SPACES TO MATT-GANADOR (WKS-I)                    
018900           SET MATT-ST-PENDIENTE (WKS-I) TO TRUE                  
019000           MOVE 0 TO MATT-NUM-SETS (WKS-I)                        
019100           MOVE 0 TO MATT-P1-SETS (WKS-I)                         
019200           MOVE 0 TO MATT-P2-SETS (WKS-I)                         
019300           PERFORM 145-LIMPIA-SETS VARYING WKS-J FROM 1 BY 1      
019400               UNTIL WKS-J > 5                                    
019500           SET WKS-CAMBIO-SI TO TRUE                              
019600        END-IF                                                    
019700     END-IF.                                                      
019800 140-REINICIO-INTEGRIDAD-E. EXIT.                                 
019900                                                                  
020000*    SI NINGUN PARTICIPANTE DEFINIDO TIENE GANADOR Y ALGUNO DE    
020100*    LOS DOS ES BYE, EL PARTIDO SE RESUELVE SOLO                  
020200 150-AVANCE-BYE SECTION.                                          
020300     IF MATT-GANADOR (WKS-I) = SPACES AND                         
020400        (MATT-P1 (WKS-I) = 'BYE' OR MATT-P2 (WKS-I) = 'BYE')      
020500        IF MATT-P1 (WKS-I) = 'BYE' AND MATT-P2 (WKS-I) = 'BYE'    
020600           MOVE 'BYE' TO MATT-GANADOR (WKS-I)                     
020700        ELSE                                                      
020800           IF MATT-P1 (WKS-I) = 'BYE'                             
020900              MOVE MATT-P2 (WKS-I) TO MATT-GANADOR (WKS-I)        
021000           ELSE                                                   
021100              MOVE MATT-P1 (WKS-I) TO MATT-GANADOR (WKS-I)        
021200           END-IF                                                 
021300        END-IF                                                    
021400        SET MATT-ST-FINALIZADO (WKS-I) TO TRUE                    
021500        SET WKS-CAMBIO-SI TO TRUE                                 
021600     END-IF.                                                      
021700 150-AVANCE-BYE-E. EXIT.                                          
021800                                                                  
021900*    LIMPIA UN RENGLON DE SETS DE UN PARTIDO REINICIADO (TKT-0690,
022000*    REUBICADO FUERA DEL RANGO 140-THRU-150 PARA QUE EL PERFORM   
022100*    THRU NO LO EJECUTE DE MAS CON WKS-J FUERA DE RANGO)          
022200 145-LIMPIA-SETS SECTION.                                         
022300     MOVE 0 TO MATT-SET-PTS-P1 (WKS-I, WKS-J)                     
022400     MOVE 0 TO MATT-SET-PTS-P2 (WKS-I, WKS-J).                    
022500 145-LIMPIA-SETS-E. EXIT.                                         
022600                                                                  
022700******************************************************************
022800*     N U M E R A C I O N   D E   P A R T I D O S   J U G A B   * 
022900******************************************************************
023000 200-NUMERA-DESPLIEGUE SECTION.                                   
023100     MOVE 0 TO WKS-CONTADOR-DESPLIEGUE                            
023200     PERFORM 210-NUMERA-UN-PARTIDO VARYING WKS-I FROM 1 BY 1      
023300         UNTIL WKS-I > LNK-NUM-PARTIDOS.                          
023400 200-NUMERA-DESPLIEGUE-E. EXIT.                                   
023500                                                                  
023600 210-NUMERA-UN-PARTIDO SECTION.                                   
023700     SET WKS-FANTASMA-NO TO TRUE                                  
023800     IF MATT-GANADOR (WKS-I) = 'BYE' OR MATT-P1 (WKS-I) = 'BYE'   
023900        OR MATT-P2 (WKS-I) = 'BYE'                                
024000        SET WKS-FANTASMA-SI TO TRUE                               
024100     END-IF                                                       
024200     IF WKS-FANTASMA-SI                                           
024300        MOVE 0 TO MATT-NUMERO-DESPLIEGUE (WKS-I)                  
024400     ELSE                                                         
024500        ADD 1 TO WKS-CONTADOR-DESPLIEGUE                          
024600        MOVE WKS-CONTADOR-DESPLIEGUE TO                           
024700             MATT-NUMERO-DESPLIEGUE (WKS-I)                       
024800     END-IF.                                                      
024900 210-NUMERA-UN-PARTIDO-E. EXIT.                                   
025000                                                                  
025100******************************************************************
025200*        C A L C U L O   D E   E T I Q U E T A S                 *
025300******************************************************************
025400 300-CALCULA-ETIQUETAS SECTION.                                   
025500     PERFORM 310-ETIQUETA-UN-PARTIDO VARYING WKS-I FROM 1 BY 1    
025600         UNTIL WKS-I > LNK-NUM-PARTIDOS.                          
025700 300-CALCULA-ETIQUETAS-E. EXIT.                                   
025800                                                                  
025900 310-ETIQUETA-UN-PARTIDO SECTION.                                 
026000     IF MATT-ORIGEN-P1 (WKS-I) = 0                                
026100        MOVE 'TBD'           TO MATT-P1-LABEL (WKS-I)             
026200     ELSE                                                         
026300        MOVE MATT-ORIGEN-P1 (WKS-I)      TO WKS-FUENTE            
026400        MOVE MATT-ORIGEN-P1-TIPO (WKS-I) TO WKS-ES-FANTASMA       
026500        MOVE 0                           TO WKS-NIVEL             
026600        PERFORM 320-ARMA-ETIQUETA                                 
026700        MOVE WKS-ROTULO-TEMPORAL         TO MATT-P1-LABEL (WKS-I) 
026800     END-IF                                                       
026900     IF MATT-ORIGEN-P2 (WKS-I) = 0                                
027000        MOVE 'TBD'           TO MATT-P2-LABEL (WKS-I)             
027100     ELSE                                                         
027200        MOVE MATT-ORIGEN-P2 (WKS-I)      TO WKS-FUENTE            
027300        MOVE MATT-ORIGEN-P2-TIPO (WKS-I) TO WKS-ES-FANTASMA       
027400        MOVE 0                           TO WKS-NIVEL             
027500        PERFORM 320-ARMA-ETIQUETA                                 
027600        MOVE WKS-ROTULO-TEMPORAL         TO MATT-P2-LABEL (WKS-I) 
027700     END-IF.                                                      
027800 310-ETIQUETA-UN-PARTIDO-E. EXIT.                                 
027900                                                                  
028000*    WKS-FUENTE = PARTIDO ORIGEN, WKS-ES-FANTASMA = 'W'/'L' TIPO  
028100*    DE ENLACE, WKS-NIVEL = PROFUNDIDAD DE RECURSION ACUMULADA.   
028200*    DEJA EL RESULTADO EN WKS-ROTULO-TEMPORAL                     
028300 320-ARMA-ETIQUETA SECTION.                                       
028400*    010308 RQV  TKT-0640 RECURSION PARA CADENAS DE BYE, TOPE 10  
028500*    020815 RQV  TKT-0699 AUDITORIA DE ESTANDARES OBSERVO QUE 320 
028600*             Y 330 SE LLAMABAN ENTRE SI EN FORMA RECURSIVA SIN   
028700*             RECURSIVE EN EL PROGRAM-ID (PUNTO DE RETORNO NO     
028800*             GARANTIZADO POR LAS REGLAS DE PERFORM); SE REESCRIBE
028900*             COMO CICLO ITERATIVO ACOTADO POR WKS-NIVEL, IGUAL A 
029000*             LOS DEMAS BARRIDOS DE ESTE PROGRAMA                 
029100     SET WKS-ETIQUETA-LISTA-NO TO TRUE                            
029200     PERFORM 321-UN-PASO-CADENA                                   
029300         UNTIL WKS-ETIQUETA-LISTA-SI OR WKS-NIVEL > 10            
029400     IF WKS-ETIQUETA-LISTA-NO                                     
029500        MOVE 'TBD' TO WKS-ROTULO-TEMPORAL                         
029600     END-IF.                                                      
029700 320-ARMA-ETIQUETA-E. EXIT.                                       
029800                                                                  
029900*    UN PASO DE LA CADENA: RESUELVE WKS-FUENTE SI YA TIENE NUMERO 
030000*    DE DESPLIEGUE O ES UN BYE DEFINITIVO; SI NO, PIDE A 330 QUE  
030100*    AVANCE UN SOLO ESLABON Y EL CICLO DE 320 VUELVE A ENTRAR AQUI
030200 321-UN-PASO-CADENA SECTION.                                      
030300     IF MATT-NUMERO-DESPLIEGUE (WKS-FUENTE) NOT = 0               
030400        MOVE MATT-NUMERO-DESPLIEGUE (WKS-FUENTE)                  
030500             TO ETQ2-NUMERO                                       
030600        IF WKS-ES-FANTASMA = 'W'                                  
030700           MOVE 'WINNER OF ' TO ETQ2-PREFIJO                      
030800        ELSE                                                      
030900           MOVE 'LOSER OF  ' TO ETQ2-PREFIJO                      
031000        END-IF                                                    
031100        MOVE WKS-ETIQUETA-AUX3 TO WKS-ROTULO-TEMPORAL             
031200        SET WKS-ETIQUETA-LISTA-SI TO TRUE                         
031300        GO TO 321-UN-PASO-CADENA-E                                
031400     END-IF                                                       
031500     IF WKS-ES-FANTASMA = 'L'                                     
031600        MOVE 'BYE' TO WKS-ROTULO-TEMPORAL                         
031700        SET WKS-ETIQUETA-LISTA-SI TO TRUE                         
031800        GO TO 321-UN-PASO-CADENA-E                                
031900     END-IF                                                       
032000     PERFORM 330-SIGUE-CADENA-FANTASMA.                           
032100 321-UN-PASO-CADENA-E. EXIT.                                      
032200                                                                  
032300*    EL ORIGEN (WKS-FUENTE) ES UN PARTIDO FANTASMA Y EL SLOT ES   
032400*    GANADOR; AVANZA UN SOLO ESLABON HACIA EL LADO CONTRARIO AL   
032500*    BYE DE ESE ORIGEN (YA NO SE LLAMA A SI MISMA NI A 320/321)   
032600 330-SIGUE-CADENA-FANTASMA SECTION.                               
032700     ADD 1 TO WKS-NIVEL                                           
032800     IF MATT-P2 (WKS-FUENTE) = 'BYE'                              
032900        MOVE MATT-ORIGEN-P1 (WKS-FUENTE)      TO WKS-SIGUIENTE    
033000        MOVE MATT-ORIGEN-P1-TIPO (WKS-FUENTE) TO WKS-ES-FANTASMA  
033100     ELSE                                                         
033200        MOVE MATT-ORIGEN-P2 (WKS-FUENTE)      TO WKS-SIGUIENTE    
033300        MOVE MATT-ORIGEN-P2-TIPO (WKS-FUENTE) TO WKS-ES-FANTASMA  
033400     END-IF                                                       
033500     IF WKS-SIGUIENTE = 0                                         
033600        MOVE 'TBD' TO WKS-ROTULO-TEMPORAL                         
033700        SET WKS-ETIQUETA-LISTA-SI TO TRUE                         
033800     ELSE                                                         
033900        MOVE WKS-SIGUIENTE TO WKS-FUENTE                          
034000     END-IF.                                                      
034100 330-SIGUE-CADENA-FANTASMA-E. EXIT.                               
