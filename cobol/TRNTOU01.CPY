000100* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** **  
000200* NOMBRE         : TRNTOU01, LAYOUT DE PARAMETROS DE TORNEO     * 
000300* DESCRIPCION    : DATOS GENERALES DEL TORNEO, SU NOMINA DE     * 
000400*                : EQUIPOS Y SU LISTA DE CANCHAS DISPONIBLES    * 
000500* USADO POR      : TRNGEN01, TRNSCR01, TRNSCH01                *  
000600* TIPO, LONGITUD : SECUENCIAL, LONGITUD FIJA                   *  
000700* FECHA CREACION : 14/03/1987  (PEDR)                          *  
000800* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** **  
000900* 900110 PEDR TKT-0198 SE AMPLIA NOMINA DE EQUIPOS DE 16 A 32     
001000* 980921 JCML TKT-0555 ARREGLO Y2K, TOUT-FECHA PASA A AAAA-MM-DD  
001100    05 TOUT-ID                      PIC X(08).                    
001200    05 TOUT-NOMBRE                  PIC X(30).                    
001300    05 TOUT-CLAVE                   PIC X(08).                    
001400    05 TOUT-TIPO                    PIC X(06).                    
001500        88 TOUT-TIPO-SENCILLO               VALUE 'SINGLE'.       
001600        88 TOUT-TIPO-DOBLE                  VALUE 'DOUBLE'.       
001700    05 TOUT-HORA-INICIO              PIC X(05).                   
001800    05 TOUT-HORA-INICIO-R REDEFINES TOUT-HORA-INICIO.             
001900        10 TOUT-HI-HH                PIC X(02).                   
002000        10 FILLER                    PIC X(01).                   
002100        10 TOUT-HI-MM                PIC X(02).                   
002200    05 TOUT-DURACION-PARTIDO         PIC 9(03).                   
002300    05 TOUT-FECHA                    PIC X(10).                   
002400    05 TOUT-FECHA-R REDEFINES TOUT-FECHA.                         
002500        10 TOUT-FE-ANIO               PIC X(04).                  
002600        10 TOUT-FE-GUION1             PIC X(01).                  
002700        10 TOUT-FE-MES                PIC X(02).                  
002800        10 TOUT-FE-GUION2             PIC X(01).                  
002900        10 TOUT-FE-DIA                PIC X(02).                  
003000    05 TOUT-NUM-EQUIPOS              PIC 9(02).                   
003100    05 TOUT-EQUIPOS OCCURS 32 TIMES                               
003200                     INDEXED BY IX-EQUIPO.                        
003300        10 TOUT-EQUIPO-NOMBRE        PIC X(20).                   
003400    05 TOUT-NUM-CANCHAS              PIC 9(02).                   
003500    05 TOUT-CANCHAS OCCURS 8 TIMES                                
003600                     INDEXED BY IX-CANCHA.                        
003700        10 TOUT-CANCHA-NOMBRE        PIC X(10).                   
003800    05 FILLER                        PIC X(06).                   
