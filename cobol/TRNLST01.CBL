000100******************************************************************
000200* FECHA       : 14/05/1991                                      * 
000300* PROGRAMADOR : RAUL QUINTANILLA V. (RQV)                       * 
000400* APLICACION  : LIGA DE VOLEIBOL - TORNEOS                       *
000500* PROGRAMA    : TRNLST01                                        * 
000600* TIPO        : BATCH                                           * 
000700* DESCRIPCION : LEE EL DIRECTORIO DE TORNEOS GUARDADOS Y LOS     *
000800*             : CLASIFICA CONTRA LA FECHA DEL DIA (RECIBIDA POR  *
000900*             : PARAMETRO) EN VIGENTE, FUTURO O FINALIZADO;      *
001000*             : PRODUCE EL LISTADO CON TOTALES DE CONTROL        *
001100* ARCHIVOS    : TOURDIR (ENT) LSTRPT (SAL)                       *
001200* PARAMETROS  : FECHA DEL DIA, 10 POSICIONES AAAA-MM-DD, POR     *
001300*             : TARJETA SYSIN                                    *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.                                         
001800 PROGRAM-ID.                     TRNLST01.                        
001900 AUTHOR.                         RAUL QUINTANILLA V.              
002000 INSTALLATION.                   LIGA DE VOLEIBOL DEPARTAMENTAL.  
002100 DATE-WRITTEN.                   14/05/1991.                      
002200 DATE-COMPILED.                  14/05/1991.                      
002300 SECURITY.                       CONFIDENCIAL - SOLO USO INTERNO. 
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 910514 RQV  TKT-0302 VERSION INICIAL DEL LISTADO DE TORNEOS     
002800* 930110 RQV  TKT-0329 SE AGREGAN LOS TOTALES DE CONTROL POR      
002900*             CLASE (VIVO/FUTURO/FINALIZADO) AL PIE DEL REPORTE   
003000* 980921 JCML TKT-0555 ARREGLO Y2K: TDIR-FECHA PASA A AAAA-MM-DD, 
003100*             MISMA CORRECCION APLICADA EN TRNTOU01               
003200* 000218 RQV  TKT-0602 LA FECHA DEL DIA AHORA SE RECIBE POR       
003300*             TARJETA SYSIN EN LUGAR DE LEER LA FECHA DEL         
003400*             SISTEMA; EVITA CLASIFICACIONES INCONSISTENTES       
003500*             CUANDO UNA CORRIDA SE REPITE DIAS DESPUES           
003600* 020310 RQV  TKT-0671 VERIFICADO: LOS CAMPOS DE EQUIPOS Y        
003700*             CANCHAS YA SOPORTAN LA AMPLIACION A 8 CANCHAS Y     
003800*             32 EQUIPOS, SIN CAMBIOS EN ESTE PROGRAMA            
003900* 020815 RQV  TKT-0699 APERTURA DE ARCHIVOS PASA A UNA SOLA       
004000*             RUTINA DE ERROR (GO TO), SE UNE A LA LECTURA DEL    
004100*             PARAMETRO DE FECHA EN UN SOLO PERFORM...THRU,       
004200*             SEGUN AUDITORIA DE ESTANDARES                       
004300******************************************************************
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT TOURDIR ASSIGN TO TOURDIR                             
005100            ORGANIZATION  IS LINE SEQUENTIAL                      
005200            FILE STATUS   IS FS-TOURDIR                           
005300                              FSE-TOURDIR.                        
005400                                                                  
005500     SELECT LSTRPT ASSIGN TO LSTRPT                               
005600            ORGANIZATION  IS LINE SEQUENTIAL                      
005700            FILE STATUS   IS FS-LSTRPT                            
005800                              FSE-LSTRPT.                         
005900 DATA DIVISION.                                                   
006000 FILE SECTION.                                                    
006100******************************************************************
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006300******************************************************************
006400*   DIRECTORIO DE TORNEOS GUARDADOS, UN RENGLON POR TORNEO        
006500 FD TOURDIR.                                                      
006600 01 REG-TOURDIR                  PIC X(80).                       
006700*   LISTADO IMPRESO DE TORNEOS CLASIFICADOS                       
006800 FD LSTRPT.                                                       
006900 01 REG-LSTRPT                   PIC X(80).                       
007000 WORKING-STORAGE SECTION.                                         
007100******************************************************************
007200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007300******************************************************************
007400 01 WKS-FS-STATUS.                                                
007500    02 WKS-STATUS.                                                
007600       04 FS-TOURDIR             PIC 9(02) VALUE ZEROES.          
007700       04 FSE-TOURDIR.                                            
007800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
007900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
008000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
008100       04 FS-LSTRPT              PIC 9(02) VALUE ZEROES.          
008200       04 FSE-LSTRPT.                                             
008300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
008400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
008500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
008600*      VARIABLES RUTINA DE FSE                                    
008700       04 PROGRAMA               PIC X(08) VALUE SPACES.          
008800       04 ARCHIVO                PIC X(08) VALUE SPACES.          
008900       04 ACCION                 PIC X(10) VALUE SPACES.          
009000       04 LLAVE                  PIC X(32) VALUE SPACES.          
009100*      COPIA GENERICA PARA LA RUTINA UNICA DE ERROR DE APERTURA   
009200       04 WKS-FS-GENERICO        PIC 9(02) VALUE ZEROES.          
009300       04 WKS-FSE-GENERICO.                                       
009400          08 FSE-GEN-RETURN      PIC S9(4) COMP-5 VALUE 0.        
009500          08 FSE-GEN-FUNCTION    PIC S9(4) COMP-5 VALUE 0.        
009600          08 FSE-GEN-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.        
009700******************************************************************
009800*              P A R A M E T R O   F E C H A   D E L   D I A     *
009900******************************************************************
010000 01 WKS-HOY                      PIC X(10) VALUE SPACES.          
010100******************************************************************
010200*          V I S T A   D E L   R E N G L O N   D E L   D I R     *
010300******************************************************************
010400 01 WKS-LINEA-TOURDIR            PIC X(80) VALUE SPACES.          
010500 01 WKS-LINEA-TOURDIR-R REDEFINES WKS-LINEA-TOURDIR.              
010600    05 TDIR-ID                   PIC X(08).                       
010700    05 TDIR-NOMBRE                PIC X(30).                      
010800    05 TDIR-FECHA                PIC X(10).                       
010900    05 TDIR-NUM-EQUIPOS          PIC 9(02).                       
011000    05 TDIR-NUM-CANCHAS          PIC 9(02).                       
011100    05 FILLER                    PIC X(28).                       
011200******************************************************************
011300*        V I S T A S   D E L   R E N G L O N   I M P R E S O     *
011400******************************************************************
011500 01 WKS-LINEA-RPT                PIC X(80) VALUE SPACES.          
011600 01 WKS-LINEA-DETALLE REDEFINES WKS-LINEA-RPT.                    
011700    05 DETL-ID                   PIC X(08).                       
011800    05 FILLER                    PIC X(02) VALUE SPACES.          
011900    05 DETL-NOMBRE                PIC X(30).                      
012000    05 FILLER                    PIC X(02) VALUE SPACES.          
012100    05 DETL-FECHA                PIC X(10).                       
012200    05 FILLER                    PIC X(02) VALUE SPACES.          
012300    05 DETL-CLASE                PIC X(06).                       
012400    05 FILLER                    PIC X(02) VALUE SPACES.          
012500    05 DETL-NUM-EQUIPOS          PIC Z9.                          
012600    05 FILLER                    PIC X(02) VALUE SPACES.          
012700    05 DETL-NUM-CANCHAS          PIC Z9.                          
012800    05 FILLER                    PIC X(12) VALUE SPACES.          
012900 01 WKS-LINEA-TOTALES REDEFINES WKS-LINEA-RPT.                    
013000    05 TOTL-ETIQUETA             PIC X(20).                       
013100    05 TOTL-LIVE-ETQ             PIC X(07).                       
013200    05 TOTL-LIVE                 PIC ZZ9.                         
013300    05 TOTL-FUTURE-ETQ           PIC X(09).                       
013400    05 TOTL-FUTURE               PIC ZZ9.                         
013500    05 TOTL-PAST-ETQ             PIC X(07).                       
013600    05 TOTL-PAST                 PIC ZZ9.                         
013700    05 TOTL-TOTAL-ETQ            PIC X(09).                       
013800    05 TOTL-TOTAL                PIC ZZ9.                         
013900    05 FILLER                    PIC X(16) VALUE SPACES.          
014000******************************************************************
014100 01 WKS-CONTADORES.                                               
014200    02 WKS-NUM-LEIDOS            PIC 9(04) COMP VALUE ZERO.       
014300    02 WKS-NUM-LIVE              PIC 9(04) COMP VALUE ZERO.       
014400    02 WKS-NUM-FUTURE            PIC 9(04) COMP VALUE ZERO.       
014500    02 WKS-NUM-PAST              PIC 9(04) COMP VALUE ZERO.       
014600    02 FILLER                    PIC X(06).                       
014700 01 WKS-CLASE                    PIC X(06) VALUE SPACES.          
014800 01 WKS-BANDERAS.                                                 
014900    02 WKS-FIN-TOURDIR           PIC X(01) VALUE 'N'.             
015000       88 WKS-FIN-TOURDIR-SI               VALUE 'S'.             
015100       88 WKS-FIN-TOURDIR-NO               VALUE 'N'.             
015200    02 FILLER                    PIC X(04).                       
015300******************************************************************
015400 PROCEDURE DIVISION.                                              
015500******************************************************************
015600*               S E C C I O N    P R I N C I P A L                
015700******************************************************************
015800 100-MAIN SECTION.                                                
015900     PERFORM 110-APERTURA-ARCHIVOS THRU 120-LEE-PARAMETRO-FECHA-E 
016000     PERFORM 200-PROCESA-ARCHIVOS                                 
016100     PERFORM 140-STADISTICS                                       
016200     PERFORM 150-CLOSE-DATA                                       
016300     STOP RUN.                                                    
016400 100-MAIN-E. EXIT.                                                
016500                                                                  
016600 110-APERTURA-ARCHIVOS SECTION.                                   
016700     MOVE 'TRNLST01' TO PROGRAMA                                  
016800     OPEN INPUT  TOURDIR                                          
016900          OUTPUT LSTRPT                                           
017000     IF FS-TOURDIR NOT EQUAL 0                                    
017100        MOVE 'TOURDIR'        TO  ARCHIVO                         
017200        MOVE FS-TOURDIR       TO  WKS-FS-GENERICO                 
017300        MOVE FSE-TOURDIR      TO  WKS-FSE-GENERICO                
017400        GO TO 190-ERROR-APERTURA                                  
017500     END-IF                                                       
017600     IF FS-LSTRPT NOT EQUAL 0                                     
017700        MOVE 'LSTRPT'         TO  ARCHIVO                         
017800        MOVE FS-LSTRPT        TO  WKS-FS-GENERICO                 
017900        MOVE FSE-LSTRPT       TO  WKS-FSE-GENERICO                
018000        GO TO 190-ERROR-APERTURA                                  
018100     END-IF                                                       
018200     GO TO 110-APERTURA-ARCHIVOS-E.                               
018300*    020815 RQV  TKT-0699 RUTINA UNICA DE ERROR DE APERTURA, SE   
018400*             ALCANZA POR GO TO DESDE CUALQUIER IF DE FILE STATUS 
018500 190-ERROR-APERTURA.                                              
018600     MOVE 'OPEN'               TO  ACCION                         
018700     MOVE SPACES               TO  LLAVE                          
018800     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,      
018900                           WKS-FS-GENERICO, WKS-FSE-GENERICO      
019000     DISPLAY '>>> NO SE PUDO ABRIR ' ARCHIVO ' <<<' UPON CONSOLE  
019100     STOP RUN.                                                    
019200 110-APERTURA-ARCHIVOS-E. EXIT.                                   
019300                                                                  
019400*    LA FECHA DE REFERENCIA PARA VIVO/FUTURO/FINALIZADO LLEGA     
019500*    POR TARJETA SYSIN (VER TKT-0602 EN LA BITACORA)              
019600 120-LEE-PARAMETRO-FECHA SECTION.                                 
019700     ACCEPT WKS-HOY FROM SYSIN.                                   
019800 120-LEE-PARAMETRO-FECHA-E. EXIT.                                 
019900                                                                  
020000******************************************************************
020100*          C I C L O   D E   C L A S I F I C A C I O N           *
020200******************************************************************
020300 200-PROCESA-ARCHIVOS SECTION.                                    
020400     PERFORM 205-LEE-UN-TORNEO                                    
020500     PERFORM 210-CLASIFICA-TORNEO UNTIL WKS-FIN-TOURDIR-SI.       
020600 200-PROCESA-ARCHIVOS-E. EXIT.                                    
020700                                                                  
020800 205-LEE-UN-TORNEO SECTION.                                       
020900     READ TOURDIR INTO WKS-LINEA-TOURDIR                          
021000        AT END                                                    
021100           SET WKS-FIN-TOURDIR-SI TO TRUE                         
021200     END-READ.                                                    
021300 205-LEE-UN-TORNEO-E. EXIT.                                       
021400                                                                  
021500*    CLASIFICACION POR COMPARACION DE CADENAS AAAA-MM-DD CONTRA   
021600*    LA FECHA DEL DIA RECIBIDA POR PARAMETRO                      
021700 210-CLASIFICA-TORNEO SECTION.                                    
021800     ADD 1 TO WKS-NUM-LEIDOS                                      
021900     EVALUATE TRUE                                                
022000        WHEN TDIR-FECHA = WKS-HOY                                 
022100           MOVE 'LIVE  ' TO WKS-CLASE                             
022200           ADD 1 TO WKS-NUM-LIVE                                  
022300        WHEN TDIR-FECHA > WKS-HOY                                 
022400           MOVE 'FUTURE' TO WKS-CLASE                             
022500           ADD 1 TO WKS-NUM-FUTURE                                
022600        WHEN OTHER                                                
022700           MOVE 'PAST  ' TO WKS-CLASE                             
022800           ADD 1 TO WKS-NUM-PAST                                  
022900     END-EVALUATE                                                 
023000     PERFORM 240-ESCRITURA-LISTADO                                
023100     PERFORM 205-LEE-UN-TORNEO.                                   
023200 210-CLASIFICA-TORNEO-E. EXIT.                                    
023300                                                                  
023400 240-ESCRITURA-LISTADO SECTION.                                   
023500     MOVE SPACES           TO WKS-LINEA-RPT                       
023600     MOVE TDIR-ID           TO DETL-ID                            
023700     MOVE TDIR-NOMBRE       TO DETL-NOMBRE                        
023800     MOVE TDIR-FECHA        TO DETL-FECHA                         
023900     MOVE WKS-CLASE         TO DETL-CLASE                         
024000     MOVE TDIR-NUM-EQUIPOS  TO DETL-NUM-EQUIPOS                   
024100     MOVE TDIR-NUM-CANCHAS  TO DETL-NUM-CANCHAS                   
024200     WRITE REG-LSTRPT FROM WKS-LINEA-DETALLE                      
024300     IF FS-LSTRPT NOT = 0                                         
024400        DISPLAY 'ERROR AL GRABAR LSTRPT, STATUS: ' FS-LSTRPT      
024500                UPON CONSOLE                                      
024600     END-IF.                                                      
024700 240-ESCRITURA-LISTADO-E. EXIT.                                   
024800                                                                  
024900******************************************************************
025000*                  E S T A D I S T I C A S                       *
025100******************************************************************
025200 140-STADISTICS SECTION.                                          
025300     MOVE SPACES            TO WKS-LINEA-RPT                      
025400     MOVE 'CONTROL TOTALS: '  TO TOTL-ETIQUETA                    
025500     MOVE 'LIVE = '           TO TOTL-LIVE-ETQ                    
025600     MOVE WKS-NUM-LIVE         TO TOTL-LIVE                       
025700     MOVE ' FUTURE = '        TO TOTL-FUTURE-ETQ                  
025800     MOVE WKS-NUM-FUTURE       TO TOTL-FUTURE                     
025900     MOVE ' PAST = '          TO TOTL-PAST-ETQ                    
026000     MOVE WKS-NUM-PAST         TO TOTL-PAST                       
026100     MOVE ' TOTAL = '         TO TOTL-TOTAL-ETQ                   
026200     MOVE WKS-NUM-LEIDOS       TO TOTL-TOTAL                      
026300     WRITE REG-LSTRPT FROM WKS-LINEA-TOTALES                      
026400     DISPLAY '>>>>>>>>>> ESTADISTICAS DEL LISTADO <<<<<<<<<<<'    
026500             UPON CONSOLE                                         
026600     DISPLAY '||  TORNEOS LEIDOS   : (' WKS-NUM-LEIDOS ')'        
026700             UPON CONSOLE                                         
026800     DISPLAY '||  VIGENTES (LIVE)  : (' WKS-NUM-LIVE   ')'        
026900             UPON CONSOLE                                         
027000     DISPLAY '||  FUTUROS          : (' WKS-NUM-FUTURE ')'        
027100             UPON CONSOLE                                         
027200     DISPLAY '||  FINALIZADOS      : (' WKS-NUM-PAST   ')'        
027300             UPON CONSOLE                                         
027400     DISPLAY '>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>>'   
027500             UPON CONSOLE.                                        
027600 140-STADISTICS-E. EXIT.                                          
027700                                                                  
027800 150-CLOSE-DATA SECTION.                                          
027900     CLOSE TOURDIR LSTRPT.                                        
028000 150-CLOSE-DATA-E. EXIT.                                          
