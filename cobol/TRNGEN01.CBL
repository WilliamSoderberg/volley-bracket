000100******************************************************************
000200* FECHA       : 14/03/1987                                      * 
000300* PROGRAMADOR : PEDRO ESCOBAR (PEDR)                             *
000400* APLICACION  : LIGA DE VOLEIBOL - TORNEOS                       *
000500* PROGRAMA    : TRNGEN01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA LA LLAVE COMPLETA (BRACKET) DE UN TORNEO    *
000800*             : DE VOLEIBOL A PARTIR DE LA NOMINA DE EQUIPOS Y   *
000900*             : LAS CANCHAS DISPONIBLES, SIEMBRA LOS EQUIPOS,    *
001000*             : CONSTRUYE GANADORAS/PERDEDORAS/FINAL Y DEJA EL   *
001100*             : MAESTRO DE PARTIDOS Y EL REPORTE DE PROGRAMA-    *
001200*             : CION LISTOS PARA EL PRIMER DIA DE JUEGO          *
001300* ARCHIVOS    : TOURPRM=E, MATCHMS=S, SCHDRPT=S                  *
001400* ACCION (ES) : G=GENERA LLAVE INICIAL DE TORNEO                 *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600******************************************************************
001700 IDENTIFICATION DIVISION.                                         
001800 PROGRAM-ID.                     TRNGEN01.                        
001900 AUTHOR.                         PEDRO ESCOBAR.                   
002000 INSTALLATION.                   LIGA DE VOLEIBOL DEPARTAMENTAL.  
002100 DATE-WRITTEN.                   14/03/1987.                      
002200 DATE-COMPILED.                  14/03/1987.                      
002300 SECURITY.                       CONFIDENCIAL - SOLO USO INTERNO. 
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700* 870314 PEDR TKT-0100 VERSION INICIAL DEL GENERADOR DE LLAVES    
002800* 880622 PEDR TKT-0114 SE AGREGA SOPORTE DE DOBLE ELIMINACION     
002900* 890905 PEDR TKT-0140 CORRIGE SIEMBRA CUANDO HAY BYES            
003000* 910417 MRH  TKT-0203 SE AGREGA CANCHAS MULTIPLES EN PARAMETROS  
003100* 930228 MRH  TKT-0255 VALIDA TORNEOS CON MENOS DE DOS EQUIPOS    
003200* 950814 LCQ  TKT-0311 CALCULO DE RONDAS PERDEDORAS CORREGIDO     
003300* 970130 LCQ  TKT-0340 SE LLAMA A TRNREF01/TRNSCH01 EN VEZ DE     
003400*             DUPLICAR LA LOGICA DE REFRESCO AQUI MISMO           
003500* 980921 JCML TKT-0555 ARREGLO Y2K, TOUT-FECHA AHORA AAAA-MM-DD   
003600* 000615 JCML TKT-0602 REPORTE DE PROGRAMACION CON CORTE POR      
003700*             LLAVE (GANADORAS/PERDEDORAS/FINAL)                  
003800* 020310 RQV  TKT-0671 SE AMPLIA NOMINA A 32 EQUIPOS / 8 CANCHAS  
003900* 021118 RQV  TKT-0690 APERTURA DE ARCHIVOS PASA A UNA SOLA       
004000*             RUTINA DE ERROR (GO TO), SE UNE LA CARGA DE         
004100*             PARAMETROS AL MISMO PERFORM...THRU DE 100-          
004200*             APERTURA-ARCHIVOS, SEGUN AUDITORIA DE ESTANDARES    
004300******************************************************************
004400 ENVIRONMENT DIVISION.                                            
004500 CONFIGURATION SECTION.                                           
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800 INPUT-OUTPUT SECTION.                                            
004900 FILE-CONTROL.                                                    
005000     SELECT TOURPRM ASSIGN TO TOURPRM                             
005100            ORGANIZATION  IS LINE SEQUENTIAL                      
005200            FILE STATUS   IS FS-TOURPRM                           
005300                             FSE-TOURPRM.                         
005400                                                                  
005500     SELECT MATCHMS ASSIGN TO MATCHMS                             
005600            ORGANIZATION  IS SEQUENTIAL                           
005700            ACCESS        IS SEQUENTIAL                           
005800            FILE STATUS   IS FS-MATCHMS                           
005900                             FSE-MATCHMS.                         
006000                                                                  
006100     SELECT SCHDRPT ASSIGN TO SCHDRPT                             
006200            ORGANIZATION  IS LINE SEQUENTIAL                      
006300            FILE STATUS   IS FS-SCHDRPT                           
006400                             FSE-SCHDRPT.                         
006500 DATA DIVISION.                                                   
006600 FILE SECTION.                                                    
006700******************************************************************
006800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006900******************************************************************
007000*   PARAMETROS DEL TORNEO: ENCABEZADO, EQUIPOS Y CANCHAS          
007100 FD TOURPRM.                                                      
007200 01 REG-PARAMS                   PIC X(80).                       
007300*   MAESTRO DE PARTIDOS DE LA LLAVE                               
007400 FD MATCHMS.                                                      
007500 01 REG-PARTIDO.                                                  
007600    COPY TRNMAT01.                                                
007700*   REPORTE IMPRESO DE PROGRAMACION                               
007800 FD SCHDRPT.                                                      
007900 01 REG-SCHDRPT                  PIC X(80).                       
008000 WORKING-STORAGE SECTION.                                         
008100******************************************************************
008200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008300******************************************************************
008400 01 WKS-FS-STATUS.                                                
008500    02 WKS-STATUS.                                                
008600       04 FS-TOURPRM             PIC 9(02) VALUE ZEROES.          
008700       04 FSE-TOURPRM.                                            
008800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
008900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
009000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
009100       04 FS-MATCHMS             PIC 9(02) VALUE ZEROES.          
009200       04 FSE-MATCHMS.                                            
009300          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
009400          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
009500          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
009600       04 FS-SCHDRPT             PIC 9(02) VALUE ZEROES.          
009700       04 FSE-SCHDRPT.                                            
009800          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
009900          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
010000          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
010100*      VARIABLES RUTINA DE FSE                                    
010200       04 PROGRAMA               PIC X(08) VALUE SPACES.          
010300       04 ARCHIVO                PIC X(08) VALUE SPACES.          
010400       04 ACCION                 PIC X(10) VALUE SPACES.          
010500       04 LLAVE                  PIC X(32) VALUE SPACES.          
010600*      COPIA GENERICA PARA LA RUTINA UNICA DE ERROR DE APERTURA   
010700       04 WKS-FS-GENERICO        PIC 9(02) VALUE ZEROES.          
010800       04 WKS-FSE-GENERICO.                                       
010900          08 FSE-GEN-RETURN      PIC S9(4) COMP-5 VALUE 0.        
011000          08 FSE-GEN-FUNCTION    PIC S9(4) COMP-5 VALUE 0.        
011100          08 FSE-GEN-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.        
011200******************************************************************
011300*                   P A R A M E T R O S   D E L   T O R N E O    *
011400******************************************************************
011500 01 WKS-TORNEO.                                                   
011600    COPY TRNTOU01.                                                
011700******************************************************************
011800*              V I S T A S   D E L   R E N G L O N   L E I D O   *
011900******************************************************************
012000 01 WKS-LINEA-PARAMS             PIC X(80) VALUE SPACES.          
012100 01 WKS-LINEA-H REDEFINES WKS-LINEA-PARAMS.                       
012200    05 LINH-TIPO                 PIC X(01).                       
012300    05 LINH-ID                   PIC X(08).                       
012400    05 LINH-NOMBRE                PIC X(30).                      
012500    05 LINH-CLAVE                PIC X(08).                       
012600    05 LINH-TIPO-TORNEO          PIC X(06).                       
012700    05 LINH-HORA-INICIO          PIC X(05).                       
012800    05 LINH-DURACION             PIC 9(03).                       
012900    05 LINH-FECHA                PIC X(10).                       
013000    05 LINH-NUM-EQUIPOS          PIC 9(02).                       
013100    05 LINH-NUM-CANCHAS          PIC 9(02).                       
013200 01 WKS-LINEA-T REDEFINES WKS-LINEA-PARAMS.                       
013300    05 LINT-TIPO                 PIC X(01).                       
013400    05 LINT-NOMBRE                PIC X(20).                      
013500 01 WKS-LINEA-C REDEFINES WKS-LINEA-PARAMS.                       
013600    05 LINC-TIPO                 PIC X(01).                       
013700    05 LINC-NOMBRE                PIC X(10).                      
013800******************************************************************
013900*                 T A B L A   D E   P A R T I D O S              *
014000******************************************************************
014100 01 WKS-AREA-PARTIDOS.                                            
014200    02 TABLA-PARTIDO OCCURS 64 TIMES.                             
014300       COPY TRNMAT01.                                             
014400 01 WKS-CONTADORES.                                               
014500    02 WKS-NUM-PARTIDOS          PIC 9(03) COMP VALUE ZERO.       
014600    02 WKS-ID                    PIC 9(03) COMP VALUE ZERO.       
014700    02 WKS-N                     PIC 9(02) COMP VALUE ZERO.       
014800    02 WKS-S                     PIC 9(02) COMP VALUE ZERO.       
014900    02 WKS-P                     PIC 9(02) COMP VALUE ZERO.       
015000    02 WKS-L                     PIC 9(02) COMP VALUE ZERO.       
015100    02 WKS-R                     PIC 9(02) COMP VALUE ZERO.       
015200    02 WKS-RL                    PIC 9(02) COMP VALUE ZERO.       
015300    02 WKS-I                     PIC 9(03) COMP VALUE ZERO.       
015400    02 WKS-K                     PIC 9(03) COMP VALUE ZERO.       
015500    02 WKS-CUENTA-R               PIC 9(03) COMP VALUE ZERO.      
015600    02 WKS-TARGET                PIC 9(03) COMP VALUE ZERO.       
015700    02 WKS-TEMP                  PIC 9(03) COMP VALUE ZERO.       
015800    02 WKS-TEMP2                  PIC 9(03) COMP VALUE ZERO.      
015900    02 WKS-FUENTE                PIC 9(03) COMP VALUE ZERO.       
016000    02 WKS-DESTINO                PIC 9(03) COMP VALUE ZERO.      
016100    02 WKS-LBID                  PIC 9(03) COMP VALUE ZERO.       
016200    02 WKS-WBID                  PIC 9(03) COMP VALUE ZERO.       
016300    02 WKS-RONDA-LB-DEST          PIC 9(02) COMP VALUE ZERO.      
016400    02 WKS-ULTIMA-RONDA-LB       PIC 9(02) COMP VALUE ZERO.       
016500    02 WKS-FLAG-PAR               PIC 9(01) COMP VALUE ZERO.      
016600    02 WKS-WBFIN                 PIC 9(03) COMP VALUE ZERO.       
016700    02 WKS-LBFIN                 PIC 9(03) COMP VALUE ZERO.       
016800    02 WKS-NUM-EQUIPOS-LEIDOS     PIC 9(02) COMP VALUE ZERO.      
016900    02 WKS-NUM-CANCHAS-LEIDAS     PIC 9(02) COMP VALUE ZERO.      
017000******************************************************************
017100*               T A B L A S   D E   R O N D A S   WB / LB        *
017200******************************************************************
017300 01 WKS-RONDAS-WB.                                                
017400    02 WB-INICIO OCCURS 6 TIMES  PIC 9(03) COMP.                  
017500    02 WB-CUENTA OCCURS 6 TIMES  PIC 9(03) COMP.                  
017600 01 WKS-RONDAS-LB.                                                
017700    02 LB-INICIO OCCURS 10 TIMES PIC 9(03) COMP.                  
017800    02 LB-CUENTA OCCURS 10 TIMES PIC 9(03) COMP.                  
017900******************************************************************
018000*              T A B L A   D E   S E M B R A D O              *   
018100******************************************************************
018200 01 WKS-AREA-SEMBRADO.                                            
018300    02 WKS-SEED-TABLA  OCCURS 32 TIMES PIC 9(02) COMP.            
018400    02 WKS-SEED-TABLA2 OCCURS 32 TIMES PIC 9(02) COMP.            
018500    02 WKS-SLOT         OCCURS 32 TIMES PIC X(20).                
018600******************************************************************
018700*            A R E A   D E   I M P R E S I O N   D E L   R E P   *
018800******************************************************************
018900 01 WKS-AREA-ORDEN.                                               
019000    02 WKS-ORDEN          OCCURS 64 TIMES PIC 9(03) COMP.         
019100    02 WKS-NUM-ORDEN                     PIC 9(03) COMP VALUE 0.  
019200    02 WKS-FIN-PROYECTADO                PIC 9(04) COMP VALUE 0.  
019300    02 WKS-LLAVE-ANTERIOR                PIC X(07) VALUE SPACES.  
019400    02 WKS-CONTADOR-LLAVE                PIC 9(03) COMP VALUE 0.  
019500    02 WKS-TOTAL-PROGRAMADOS             PIC 9(03) COMP VALUE 0.  
019600 01 WKS-LINEA-RPT.                                                
019700    05 RPTL-NUM                  PIC ZZ9.                         
019800    05 FILLER                    PIC X(02) VALUE SPACES.          
019900    05 RPTL-HORA                 PIC X(05).                       
020000    05 FILLER                    PIC X(02) VALUE SPACES.          
020100    05 RPTL-CANCHA               PIC X(10).                       
020200    05 FILLER                    PIC X(02) VALUE SPACES.          
020300    05 RPTL-LOCAL                PIC X(20).                       
020400    05 FILLER                    PIC X(02) VALUE SPACES.          
020500    05 RPTL-VISITA               PIC X(20).                       
020600    05 FILLER                    PIC X(02) VALUE SPACES.          
020700    05 RPTL-STATUS               PIC X(09).                       
020800    05 FILLER                    PIC X(03) VALUE SPACES.          
020900 01 WKS-LINEA-AUX                PIC X(80) VALUE SPACES.          
021000 01 WKS-MASCARA-HORA              PIC 9(04) COMP VALUE ZERO.      
021100 01 WKS-MASCARA-HORA-EDIT         PIC X(05).                      
021200******************************************************************
021300 PROCEDURE DIVISION.                                              
021400******************************************************************
021500*               S E C C I O N    P R I N C I P A L                
021600******************************************************************
021700 000-MAIN SECTION.                                                
021800     PERFORM 100-APERTURA-ARCHIVOS THRU 110-CARGA-PARAMETROS-E    
021900     IF TOUT-NUM-EQUIPOS < 2                                      
022000        DISPLAY '>>> TORNEO SIN SUFICIENTES EQUIPOS <<<'          
022100                UPON CONSOLE                                      
022200     ELSE                                                         
022300        PERFORM 200-CALCULA-SEMBRADO                              
022400        PERFORM 300-GENERA-ESTRUCTURA                             
022500        CALL 'TRNREF01' USING WKS-TORNEO, WKS-NUM-PARTIDOS,       
022600                               WKS-AREA-PARTIDOS                  
022700        CALL 'TRNSCH01' USING WKS-TORNEO, WKS-NUM-PARTIDOS,       
022800                               WKS-AREA-PARTIDOS                  
022900        PERFORM 400-ESCRIBE-MATCH-MASTER                          
023000        PERFORM 500-ESCRIBE-SCHEDULE-RPT                          
023100     END-IF                                                       
023200     PERFORM 900-CIERRA-ARCHIVOS                                  
023300     STOP RUN.                                                    
023400 000-MAIN-E. EXIT.                                                
023500                                                                  
023600 100-APERTURA-ARCHIVOS SECTION.                                   
023700     MOVE 'TRNGEN01'  TO   PROGRAMA                               
023800     OPEN INPUT  TOURPRM                                          
023900          OUTPUT MATCHMS SCHDRPT                                  
024000     IF FS-TOURPRM NOT EQUAL 0                                    
024100        MOVE 'TOURPRM'        TO  ARCHIVO                         
024200        MOVE FS-TOURPRM       TO  WKS-FS-GENERICO                 
024300        MOVE FSE-TOURPRM      TO  WKS-FSE-GENERICO                
024400        GO TO 190-ERROR-APERTURA                                  
024500     END-IF                                                       
024600     IF FS-MATCHMS NOT EQUAL 0                                    
024700        MOVE 'MATCHMS'        TO  ARCHIVO                         
024800        MOVE FS-MATCHMS       TO  WKS-FS-GENERICO                 
024900        MOVE FSE-MATCHMS      TO  WKS-FSE-GENERICO                
025000        GO TO 190-ERROR-APERTURA                                  
025100     END-IF                                                       
025200     IF FS-SCHDRPT NOT EQUAL 0                                    
025300        MOVE 'SCHDRPT'        TO  ARCHIVO                         
025400        MOVE FS-SCHDRPT       TO  WKS-FS-GENERICO                 
025500        MOVE FSE-SCHDRPT      TO  WKS-FSE-GENERICO                
025600        GO TO 190-ERROR-APERTURA                                  
025700     END-IF                                                       
025800     GO TO 100-APERTURA-ARCHIVOS-E.                               
025900*    RUTINA UNICA DE ERROR DE APERTURA, SE ALCANZA POR GO TO      
026000*    DESDE CUALQUIER IF DE FILE STATUS ANTERIOR (TKT-0690).       
026100 190-ERROR-APERTURA.                                              
026200     MOVE 'OPEN'               TO  ACCION                         
026300     MOVE SPACES               TO  LLAVE                          
026400     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,      
026500                           WKS-FS-GENERICO, WKS-FSE-GENERICO      
026600     DISPLAY '>>> NO SE PUDO ABRIR ' ARCHIVO ' <<<' UPON CONSOLE  
026700     STOP RUN.                                                    
026800 100-APERTURA-ARCHIVOS-E. EXIT.                                   
026900                                                                  
027000******************************************************************
027100*        C A R G A   D E   P A R A M E T R O S   D E L   T O R   *
027200******************************************************************
027300 110-CARGA-PARAMETROS SECTION.                                    
027400     PERFORM 111-LEE-UNA-LINEA-PARAMS                             
027500     PERFORM 112-PROCESA-LINEA-PARAMS                             
027600         UNTIL FS-TOURPRM NOT EQUAL 0.                            
027700 110-CARGA-PARAMETROS-E. EXIT.                                    
027800                                                                  
027900 111-LEE-UNA-LINEA-PARAMS SECTION.                                
028000     READ TOURPRM INTO WKS-LINEA-PARAMS.                          
028100 111-LEE-UNA-LINEA-PARAMS-E. EXIT.                                
028200                                                                  
028300 112-PROCESA-LINEA-PARAMS SECTION.                                
028400     EVALUATE TRUE                                                
028500        WHEN LINH-TIPO = 'H'                                      
028600           MOVE LINH-ID          TO TOUT-ID                       
028700           MOVE LINH-NOMBRE      TO TOUT-NOMBRE                   
028800           MOVE LINH-CLAVE       TO TOUT-CLAVE                    
028900           MOVE LINH-TIPO-TORNEO TO TOUT-TIPO                     
029000           MOVE LINH-HORA-INICIO TO TOUT-HORA-INICIO              
029100           MOVE LINH-DURACION    TO TOUT-DURACION-PARTIDO         
029200           MOVE LINH-FECHA       TO TOUT-FECHA                    
029300           MOVE LINH-NUM-EQUIPOS TO TOUT-NUM-EQUIPOS              
029400           MOVE LINH-NUM-CANCHAS TO TOUT-NUM-CANCHAS              
029500        WHEN LINT-TIPO = 'T'                                      
029600           ADD 1 TO WKS-NUM-EQUIPOS-LEIDOS                        
029700           MOVE LINT-NOMBRE TO                                    
029800                TOUT-EQUIPO-NOMBRE (WKS-NUM-EQUIPOS-LEIDOS)       
029900        WHEN LINC-TIPO = 'C'                                      
030000           ADD 1 TO WKS-NUM-CANCHAS-LEIDAS                        
030100           MOVE LINC-NOMBRE TO                                    
030200                TOUT-CANCHA-NOMBRE (WKS-NUM-CANCHAS-LEIDAS)       
030300        WHEN OTHER                                                
030400           CONTINUE                                               
030500     END-EVALUATE                                                 
030600     PERFORM 111-LEE-UNA-LINEA-PARAMS.                            
030700 112-PROCESA-LINEA-PARAMS-E. EXIT.                                
030800                                                                  
030900******************************************************************
031000*                 C A L C U L O   D E L   S E M B R A D O        *
031100******************************************************************
031200 200-CALCULA-SEMBRADO SECTION.                                    
031300     MOVE TOUT-NUM-EQUIPOS  TO WKS-N                              
031400     MOVE 1                 TO WKS-S                              
031500     MOVE 0                 TO WKS-P                              
031600     PERFORM 210-DOBLA-S                                          
031700         UNTIL WKS-S NOT LESS WKS-N AND WKS-S NOT LESS 2          
031800     MOVE 1 TO WKS-SEED-TABLA (1)                                 
031900     MOVE 2 TO WKS-SEED-TABLA (2)                                 
032000     MOVE 2 TO WKS-L                                              
032100     PERFORM 220-EXPANDE-SEMBRADO UNTIL WKS-L NOT LESS WKS-S      
032200     PERFORM 230-ASIGNA-SLOT VARYING WKS-K FROM 1 BY 1            
032300         UNTIL WKS-K > WKS-S.                                     
032400 200-CALCULA-SEMBRADO-E. EXIT.                                    
032500                                                                  
032600 210-DOBLA-S SECTION.                                             
032700     COMPUTE WKS-S = WKS-S * 2                                    
032800     ADD 1 TO WKS-P.                                              
032900 210-DOBLA-S-E. EXIT.                                             
033000                                                                  
033100 220-EXPANDE-SEMBRADO SECTION.                                    
033200     PERFORM 221-EXPANDE-UN-PAR VARYING WKS-K FROM 1 BY 1         
033300         UNTIL WKS-K > WKS-L                                      
033400     COMPUTE WKS-L = WKS-L * 2                                    
033500     PERFORM 222-COPIA-SEMBRADO VARYING WKS-K FROM 1 BY 1         
033600         UNTIL WKS-K > WKS-L.                                     
033700 220-EXPANDE-SEMBRADO-E. EXIT.                                    
033800                                                                  
033900 221-EXPANDE-UN-PAR SECTION.                                      
034000     COMPUTE WKS-SEED-TABLA2 (2 * WKS-K - 1) =                    
034100             WKS-SEED-TABLA (WKS-K)                               
034200     COMPUTE WKS-SEED-TABLA2 (2 * WKS-K) =                        
034300             2 * WKS-L + 1 - WKS-SEED-TABLA (WKS-K).              
034400 221-EXPANDE-UN-PAR-E. EXIT.                                      
034500                                                                  
034600 222-COPIA-SEMBRADO SECTION.                                      
034700     MOVE WKS-SEED-TABLA2 (WKS-K) TO WKS-SEED-TABLA (WKS-K).      
034800 222-COPIA-SEMBRADO-E. EXIT.                                      
034900                                                                  
035000 230-ASIGNA-SLOT SECTION.                                         
035100     IF WKS-SEED-TABLA (WKS-K) NOT GREATER WKS-N                  
035200        MOVE TOUT-EQUIPO-NOMBRE (WKS-SEED-TABLA (WKS-K))          
035300                                      TO WKS-SLOT (WKS-K)         
035400     ELSE                                                         
035500        MOVE 'BYE'                    TO WKS-SLOT (WKS-K)         
035600     END-IF.                                                      
035700 230-ASIGNA-SLOT-E. EXIT.                                         
035800                                                                  
035900******************************************************************
036000*         G E N E R A C I O N   D E   L A   E S T R U C T U R A  *
036100******************************************************************
036200 300-GENERA-ESTRUCTURA SECTION.                                   
036300     MOVE 0 TO WKS-NUM-PARTIDOS                                   
036400     PERFORM 310-GENERA-RONDA-WB VARYING WKS-R FROM 1 BY 1        
036500         UNTIL WKS-R > WKS-P                                      
036600     IF TOUT-TIPO-DOBLE AND WKS-S NOT LESS 4                      
036700        COMPUTE WKS-ULTIMA-RONDA-LB = (WKS-P - 1) * 2             
036800        PERFORM 320-GENERA-RONDA-LB VARYING WKS-RL FROM 1 BY 1    
036900            UNTIL WKS-RL > WKS-ULTIMA-RONDA-LB                    
037000        PERFORM 330-CAE-PERDEDOR-WB-RONDA VARYING WKS-R           
037100            FROM 1 BY 1 UNTIL WKS-R > WKS-P                       
037200        PERFORM 340-GENERA-FINAL                                  
037300     END-IF.                                                      
037400 300-GENERA-ESTRUCTURA-E. EXIT.                                   
037500                                                                  
037600 310-GENERA-RONDA-WB SECTION.                                     
037700     COMPUTE WKS-CUENTA-R = WKS-S / (2 ** WKS-R)                  
037800     COMPUTE WB-INICIO (WKS-R) = WKS-NUM-PARTIDOS + 1             
037900     MOVE WKS-CUENTA-R TO WB-CUENTA (WKS-R)                       
038000     PERFORM 311-GENERA-PARTIDO-WB VARYING WKS-I FROM 1 BY 1      
038100         UNTIL WKS-I > WKS-CUENTA-R.                              
038200 310-GENERA-RONDA-WB-E. EXIT.                                     
038300                                                                  
038400 311-GENERA-PARTIDO-WB SECTION.                                   
038500     ADD 1 TO WKS-NUM-PARTIDOS                                    
038600     MOVE WKS-NUM-PARTIDOS TO WKS-ID                              
038700     INITIALIZE TABLA-PARTIDO (WKS-ID)                            
038800     MOVE WKS-ID      TO MATT-ID          (WKS-ID)                
038900     MOVE 'WINNERS'   TO MATT-LLAVE       (WKS-ID)                
039000     MOVE WKS-R       TO MATT-RONDA       (WKS-ID)                
039100     MOVE 9999        TO MATT-MINUTOS     (WKS-ID)                
039200     SET MATT-ST-PENDIENTE (WKS-ID) TO TRUE                       
039300     IF WKS-R = 1                                                 
039400        COMPUTE WKS-TEMP = 2 * WKS-I - 1                          
039500        MOVE WKS-SLOT (WKS-TEMP)     TO MATT-P1 (WKS-ID)          
039600        MOVE WKS-SLOT (2 * WKS-I)    TO MATT-P2 (WKS-ID)          
039700     ELSE                                                         
039800        COMPUTE MATT-ORIGEN-P1 (WKS-ID) =                         
039900                WB-INICIO (WKS-R - 1) + (2 * WKS-I - 1) - 1       
040000        COMPUTE MATT-ORIGEN-P2 (WKS-ID) =                         
040100                WB-INICIO (WKS-R - 1) + (2 * WKS-I) - 1           
040200        MOVE 'W' TO MATT-ORIGEN-P1-TIPO (WKS-ID)                  
040300        MOVE 'W' TO MATT-ORIGEN-P2-TIPO (WKS-ID)                  
040400        MOVE MATT-ORIGEN-P1 (WKS-ID) TO WKS-TEMP                  
040500        MOVE WKS-ID TO MATT-SIG-GANADOR (WKS-TEMP)                
040600        MOVE MATT-ORIGEN-P2 (WKS-ID) TO WKS-TEMP                  
040700        MOVE WKS-ID TO MATT-SIG-GANADOR (WKS-TEMP)                
040800     END-IF.                                                      
040900 311-GENERA-PARTIDO-WB-E. EXIT.                                   
041000                                                                  
041100******************************************************************
041200*       G E N E R A C I O N   D E   L A   L L A V E   P E R D   * 
041300******************************************************************
041400 320-GENERA-RONDA-LB SECTION.                                     
041500     IF WKS-RL = 1                                                
041600        COMPUTE LB-CUENTA (1) = WKS-S / 4                         
041700     ELSE                                                         
041800        COMPUTE WKS-TEMP = (WKS-RL - 1) / 2                       
041900        IF WKS-TEMP * 2 = WKS-RL - 1                              
042000           COMPUTE LB-CUENTA (WKS-RL) = LB-CUENTA (WKS-RL - 1) / 2
042100        ELSE                                                      
042200           MOVE LB-CUENTA (WKS-RL - 1) TO LB-CUENTA (WKS-RL)      
042300        END-IF                                                    
042400     END-IF                                                       
042500     COMPUTE LB-INICIO (WKS-RL) = WKS-NUM-PARTIDOS + 1            
042600     PERFORM 321-GENERA-PARTIDO-LB VARYING WKS-I FROM 1 BY 1      
042700         UNTIL WKS-I > LB-CUENTA (WKS-RL)                         
042800     IF WKS-RL > 1                                                
042900        PERFORM 322-ENLAZA-LB-ANTERIOR VARYING WKS-I FROM 1 BY 1  
043000            UNTIL WKS-I > LB-CUENTA (WKS-RL - 1)                  
043100     END-IF.                                                      
043200 320-GENERA-RONDA-LB-E. EXIT.                                     
043300                                                                  
043400 321-GENERA-PARTIDO-LB SECTION.                                   
043500     ADD 1 TO WKS-NUM-PARTIDOS                                    
043600     MOVE WKS-NUM-PARTIDOS TO WKS-ID                              
043700     INITIALIZE TABLA-PARTIDO (WKS-ID)                            
043800     MOVE WKS-ID      TO MATT-ID          (WKS-ID)                
043900     MOVE 'LOSERS '   TO MATT-LLAVE       (WKS-ID)                
044000     MOVE WKS-RL      TO MATT-RONDA       (WKS-ID)                
044100     MOVE 9999        TO MATT-MINUTOS     (WKS-ID)                
044200     SET MATT-ST-PENDIENTE (WKS-ID) TO TRUE.                      
044300 321-GENERA-PARTIDO-LB-E. EXIT.                                   
044400                                                                  
044500*    ENLAZA RONDA LB ANTERIOR (WKS-RL - 1) HACIA LA ACTUAL        
044600 322-ENLAZA-LB-ANTERIOR SECTION.                                  
044700     COMPUTE WKS-TEMP = (WKS-RL - 2) / 2                          
044800     IF WKS-RL = 2 OR WKS-TEMP * 2 = WKS-RL - 2                   
044900*       RONDA ANTERIOR IMPAR -> SOLO LLENA P1, MISMO INDICE       
045000        COMPUTE WKS-DESTINO = LB-INICIO (WKS-RL) + WKS-I - 1      
045100        COMPUTE WKS-FUENTE  = LB-INICIO (WKS-RL - 1) + WKS-I - 1  
045200        MOVE WKS-FUENTE  TO MATT-ORIGEN-P1 (WKS-DESTINO)          
045300        MOVE 'W'         TO MATT-ORIGEN-P1-TIPO (WKS-DESTINO)     
045400        MOVE WKS-DESTINO TO MATT-SIG-GANADOR (WKS-FUENTE)         
045500     ELSE                                                         
045600*       RONDA ANTERIOR PAR -> REPARTE EN P1 (IMPAR) / P2 (PAR)    
045700        COMPUTE WKS-TEMP2   = (WKS-I - 1) / 2                     
045800        COMPUTE WKS-DESTINO = LB-INICIO (WKS-RL) + WKS-TEMP2      
045900        COMPUTE WKS-FUENTE  = LB-INICIO (WKS-RL - 1) + WKS-I - 1  
046000        COMPUTE WKS-TEMP2   = WKS-I / 2                           
046100        IF WKS-TEMP2 * 2 = WKS-I                                  
046200           MOVE WKS-FUENTE  TO MATT-ORIGEN-P2 (WKS-DESTINO)       
046300           MOVE 'W'         TO MATT-ORIGEN-P2-TIPO (WKS-DESTINO)  
046400        ELSE                                                      
046500           MOVE WKS-FUENTE  TO MATT-ORIGEN-P1 (WKS-DESTINO)       
046600           MOVE 'W'         TO MATT-ORIGEN-P1-TIPO (WKS-DESTINO)  
046700        END-IF                                                    
046800        MOVE WKS-DESTINO TO MATT-SIG-GANADOR (WKS-FUENTE)         
046900     END-IF.                                                      
047000 322-ENLAZA-LB-ANTERIOR-E. EXIT.                                  
047100                                                                  
047200******************************************************************
047300*     C A I D A   D E   P E R D E D O R E S   D E   G A N A D   * 
047400******************************************************************
047500 330-CAE-PERDEDOR-WB-RONDA SECTION.                               
047600     IF WKS-R = 1                                                 
047700        PERFORM 331-CAE-RONDA-UNO VARYING WKS-I FROM 1 BY 1       
047800            UNTIL WKS-I > WB-CUENTA (1)                           
047900     ELSE                                                         
048000        COMPUTE WKS-RONDA-LB-DEST = (WKS-R - 1) * 2               
048100        PERFORM 332-CAE-RONDA-N VARYING WKS-I FROM 1 BY 1         
048200            UNTIL WKS-I > WB-CUENTA (WKS-R)                       
048300     END-IF.                                                      
048400 330-CAE-PERDEDOR-WB-RONDA-E. EXIT.                               
048500                                                                  
048600 331-CAE-RONDA-UNO SECTION.                                       
048700     COMPUTE WKS-TEMP2 = (WKS-I - 1) / 2                          
048800     COMPUTE WKS-LBID  = LB-INICIO (1) + WKS-TEMP2                
048900     COMPUTE WKS-WBID  = WB-INICIO (1) + WKS-I - 1                
049000     MOVE WKS-LBID TO MATT-SIG-PERDEDOR (WKS-WBID)                
049100     COMPUTE WKS-TEMP2 = WKS-I / 2                                
049200     IF WKS-TEMP2 * 2 = WKS-I                                     
049300        MOVE WKS-WBID TO MATT-ORIGEN-P2 (WKS-LBID)                
049400        MOVE 'L'      TO MATT-ORIGEN-P2-TIPO (WKS-LBID)           
049500     ELSE                                                         
049600        MOVE WKS-WBID TO MATT-ORIGEN-P1 (WKS-LBID)                
049700        MOVE 'L'      TO MATT-ORIGEN-P1-TIPO (WKS-LBID)           
049800     END-IF.                                                      
049900 331-CAE-RONDA-UNO-E. EXIT.                                       
050000                                                                  
050100 332-CAE-RONDA-N SECTION.                                         
050200     MOVE WKS-I TO WKS-TEMP2                                      
050300     IF WKS-TEMP2 > LB-CUENTA (WKS-RONDA-LB-DEST)                 
050400        MOVE LB-CUENTA (WKS-RONDA-LB-DEST) TO WKS-TEMP2           
050500     END-IF                                                       
050600     COMPUTE WKS-LBID = LB-INICIO (WKS-RONDA-LB-DEST) +           
050700                         WKS-TEMP2 - 1                            
050800     COMPUTE WKS-WBID = WB-INICIO (WKS-R) + WKS-I - 1             
050900     MOVE WKS-WBID TO MATT-ORIGEN-P2 (WKS-LBID)                   
051000     MOVE 'L'      TO MATT-ORIGEN-P2-TIPO (WKS-LBID)              
051100     MOVE WKS-LBID TO MATT-SIG-PERDEDOR (WKS-WBID).               
051200 332-CAE-RONDA-N-E. EXIT.                                         
051300                                                                  
051400******************************************************************
051500*                  G E N E R A C I O N   D E   F I N A L         *
051600******************************************************************
051700 340-GENERA-FINAL SECTION.                                        
051800     MOVE WB-INICIO (WKS-P)               TO WKS-WBFIN            
051900     MOVE LB-INICIO (WKS-ULTIMA-RONDA-LB) TO WKS-LBFIN            
052000     ADD 1 TO WKS-NUM-PARTIDOS                                    
052100     MOVE WKS-NUM-PARTIDOS TO WKS-ID                              
052200     INITIALIZE TABLA-PARTIDO (WKS-ID)                            
052300     MOVE WKS-ID      TO MATT-ID          (WKS-ID)                
052400     MOVE 'FINALS '   TO MATT-LLAVE       (WKS-ID)                
052500     MOVE 1           TO MATT-RONDA       (WKS-ID)                
052600     MOVE 9999        TO MATT-MINUTOS     (WKS-ID)                
052700     SET MATT-ST-PENDIENTE (WKS-ID) TO TRUE                       
052800     MOVE WKS-WBFIN   TO MATT-ORIGEN-P1 (WKS-ID)                  
052900     MOVE 'W'         TO MATT-ORIGEN-P1-TIPO (WKS-ID)             
053000     MOVE WKS-LBFIN   TO MATT-ORIGEN-P2 (WKS-ID)                  
053100     MOVE 'W'         TO MATT-ORIGEN-P2-TIPO (WKS-ID)             
053200     MOVE WKS-ID      TO MATT-SIG-GANADOR (WKS-WBFIN)             
053300     MOVE WKS-ID      TO MATT-SIG-GANADOR (WKS-LBFIN).            
053400 340-GENERA-FINAL-E. EXIT.                                        
053500                                                                  
053600******************************************************************
053700*           E S C R I T U R A   D E L   M A T C H - M A S T E R  *
053800******************************************************************
053900 400-ESCRIBE-MATCH-MASTER SECTION.                                
054000     PERFORM 401-ESCRIBE-UN-PARTIDO VARYING WKS-I FROM 1 BY 1     
054100         UNTIL WKS-I > WKS-NUM-PARTIDOS.                          
054200 400-ESCRIBE-MATCH-MASTER-E. EXIT.                                
054300                                                                  
054400 401-ESCRIBE-UN-PARTIDO SECTION.                                  
054500     MOVE TABLA-PARTIDO (WKS-I) TO REG-PARTIDO                    
054600     WRITE REG-PARTIDO                                            
054700     IF FS-MATCHMS NOT = 0                                        
054800        DISPLAY 'ERROR AL GRABAR MATCHMS, STATUS: ' FS-MATCHMS    
054900     END-IF.                                                      
055000 401-ESCRIBE-UN-PARTIDO-E. EXIT.                                  
055100                                                                  
055200******************************************************************
055300*          R E P O R T E   D E   P R O G R A M A C I O N         *
055400******************************************************************
055500 500-ESCRIBE-SCHEDULE-RPT SECTION.                                
055600     MOVE SPACES TO WKS-LLAVE-ANTERIOR                            
055700     MOVE 0      TO WKS-NUM-ORDEN WKS-TOTAL-PROGRAMADOS           
055800                     WKS-FIN-PROYECTADO                           
055900     MOVE '   NO. TIME  COURT      HOME TEAM/LABEL       '        
056000          TO WKS-LINEA-AUX                                        
056100     WRITE REG-SCHDRPT FROM WKS-LINEA-AUX                         
056200     PERFORM 510-CONSTRUYE-ORDEN VARYING WKS-I FROM 1 BY 1        
056300         UNTIL WKS-I > WKS-NUM-PARTIDOS                           
056400     PERFORM 520-ORDENA-POR-HORA VARYING WKS-I FROM 1 BY 1        
056500         UNTIL WKS-I > WKS-NUM-ORDEN                              
056600     PERFORM 530-IMPRIME-PARTIDO VARYING WKS-K FROM 1 BY 1        
056700         UNTIL WKS-K > WKS-NUM-ORDEN                              
056800     PERFORM 540-IMPRIME-SUBTOTAL                                 
056900     MOVE WKS-TOTAL-PROGRAMADOS TO RPTL-NUM                       
057000     MOVE SPACES TO WKS-LINEA-AUX                                 
057100     STRING 'TOTAL DE PARTIDOS PROGRAMADOS: '                     
057200            RPTL-NUM DELIMITED BY SIZE INTO WKS-LINEA-AUX         
057300     WRITE REG-SCHDRPT FROM WKS-LINEA-AUX.                        
057400 500-ESCRIBE-SCHEDULE-RPT-E. EXIT.                                
057500                                                                  
057600 510-CONSTRUYE-ORDEN SECTION.                                     
057700     IF MATT-NUMERO-DESPLIEGUE (WKS-I) NOT = 0                    
057800        ADD 1 TO WKS-NUM-ORDEN                                    
057900        MOVE WKS-I TO WKS-ORDEN (WKS-NUM-ORDEN)                   
058000        IF MATT-MINUTOS (WKS-I) NOT = 9999                        
058100           COMPUTE WKS-TEMP = MATT-MINUTOS (WKS-I) +              
058200                               TOUT-DURACION-PARTIDO              
058300           IF WKS-TEMP > WKS-FIN-PROYECTADO                       
058400              MOVE WKS-TEMP TO WKS-FIN-PROYECTADO                 
058500           END-IF                                                 
058600        END-IF                                                    
058700     END-IF.                                                      
058800 510-CONSTRUYE-ORDEN-E. EXIT.                                     
058900                                                                  
059000*    SELECCION SIMPLE POR HORA Y CANCHA (TABLA PEQUENA, <= 64)    
059100 520-ORDENA-POR-HORA SECTION.                                     
059200     PERFORM 521-BARRE-RESTO VARYING WKS-K FROM WKS-I BY 1        
059300         UNTIL WKS-K > WKS-NUM-ORDEN.                             
059400 520-ORDENA-POR-HORA-E. EXIT.                                     
059500                                                                  
059600 521-BARRE-RESTO SECTION.                                         
059700     IF MATT-MINUTOS (WKS-ORDEN (WKS-K)) <                        
059800        MATT-MINUTOS (WKS-ORDEN (WKS-I))                          
059900        MOVE WKS-ORDEN (WKS-I) TO WKS-TEMP                        
060000        MOVE WKS-ORDEN (WKS-K) TO WKS-ORDEN (WKS-I)               
060100        MOVE WKS-TEMP          TO WKS-ORDEN (WKS-K)               
060200     END-IF.                                                      
060300 521-BARRE-RESTO-E. EXIT.                                         
060400                                                                  
060500 530-IMPRIME-PARTIDO SECTION.                                     
060600     MOVE WKS-ORDEN (WKS-K) TO WKS-ID                             
060700     IF MATT-LLAVE (WKS-ID) NOT = WKS-LLAVE-ANTERIOR              
060800        IF WKS-LLAVE-ANTERIOR NOT = SPACES                        
060900           PERFORM 540-IMPRIME-SUBTOTAL                           
061000        END-IF                                                    
061100        MOVE 0 TO WKS-CONTADOR-LLAVE                              
061200        MOVE MATT-LLAVE (WKS-ID) TO WKS-LLAVE-ANTERIOR            
061300        MOVE SPACES TO WKS-LINEA-AUX                              
061400        STRING '--- LLAVE ' MATT-LLAVE (WKS-ID) ' ---'            
061500               DELIMITED BY SIZE INTO WKS-LINEA-AUX               
061600        WRITE REG-SCHDRPT FROM WKS-LINEA-AUX                      
061700     END-IF                                                       
061800     MOVE MATT-NUMERO-DESPLIEGUE (WKS-ID) TO RPTL-NUM             
061900     MOVE MATT-HORA          (WKS-ID)     TO RPTL-HORA            
062000     MOVE MATT-CANCHA        (WKS-ID)     TO RPTL-CANCHA          
062100     IF MATT-P1 (WKS-ID) NOT = SPACES                             
062200        MOVE MATT-P1 (WKS-ID) TO RPTL-LOCAL                       
062300     ELSE                                                         
062400        MOVE MATT-P1-LABEL (WKS-ID) TO RPTL-LOCAL                 
062500     END-IF                                                       
062600     IF MATT-P2 (WKS-ID) NOT = SPACES                             
062700        MOVE MATT-P2 (WKS-ID) TO RPTL-VISITA                      
062800     ELSE                                                         
062900        MOVE MATT-P2-LABEL (WKS-ID) TO RPTL-VISITA                
063000     END-IF                                                       
063100     MOVE MATT-STATUS (WKS-ID) TO RPTL-STATUS                     
063200     WRITE REG-SCHDRPT FROM WKS-LINEA-RPT                         
063300     ADD 1 TO WKS-CONTADOR-LLAVE WKS-TOTAL-PROGRAMADOS.           
063400 530-IMPRIME-PARTIDO-E. EXIT.                                     
063500                                                                  
063600 540-IMPRIME-SUBTOTAL SECTION.                                    
063700     MOVE WKS-CONTADOR-LLAVE TO RPTL-NUM                          
063800     MOVE SPACES TO WKS-LINEA-AUX                                 
063900     STRING '    PARTIDOS EN ESTA LLAVE: ' RPTL-NUM               
064000            DELIMITED BY SIZE INTO WKS-LINEA-AUX                  
064100     WRITE REG-SCHDRPT FROM WKS-LINEA-AUX.                        
064200 540-IMPRIME-SUBTOTAL-E. EXIT.                                    
064300                                                                  
064400 900-CIERRA-ARCHIVOS SECTION.                                     
064500     CLOSE TOURPRM MATCHMS SCHDRPT.                               
064600 900-CIERRA-ARCHIVOS-E. EXIT.                                     
