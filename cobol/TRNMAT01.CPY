000100* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** **  
000200* NOMBRE         : TRNMAT01, LAYOUT DE PARTIDO DE TORNEO        * 
000300* DESCRIPCION    : UN RENGLON DE LA LLAVE (BRACKET) DE UN      *  
000400*                : TORNEO DE VOLEIBOL, SUS DOS PARTICIPANTES,  *  
000500*                : RESULTADO POR SET Y PROGRAMACION DE CANCHA  *  
000600* USADO POR      : TRNGEN01, TRNSCR01 (FD MATCH-MASTER)        *  
000700*                : TRNREF01, TRNSCH01 (TABLA EN LINKAGE)       *  
000800* TIPO, LONGITUD : SECUENCIAL, LONGITUD FIJA                   *  
000900* FECHA CREACION : 14/03/1987  (PEDR)                          *  
001000* ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** ** **  
001100* 920615 PEDR TKT-0231 SE AGREGA MATT-CRITICIDAD PARA EL          
001200*             CALENDARIZADOR DE CANCHAS (VER TRNSCH01)            
001300* 980921 JCML TKT-0555 ARREGLO Y2K REVISADO, ESTE LAYOUT NO       
001400*             LLEVA CAMPOS DE FECHA (VER TRNTOU01)                
001500    05 MATT-ID                      PIC 9(03).                    
001600    05 MATT-LLAVE                   PIC X(07).                    
001700        88 MATT-LLAVE-GANADORAS               VALUE 'WINNERS'.    
001800        88 MATT-LLAVE-PERDEDORAS              VALUE 'LOSERS '.    
001900        88 MATT-LLAVE-FINALES                 VALUE 'FINALS '.    
002000    05 MATT-RONDA                   PIC 9(02).                    
002100    05 MATT-NUMERO-DESPLIEGUE       PIC 9(03).                    
002200    05 MATT-PARTICIPANTES.                                        
002300        10 MATT-P1                  PIC X(20).                    
002400        10 MATT-P2                  PIC X(20).                    
002500    05 MATT-GANADOR                 PIC X(20).                    
002600    05 MATT-ORIGEN-ID.                                            
002700        10 MATT-ORIGEN-P1           PIC 9(03).                    
002800        10 MATT-ORIGEN-P2           PIC 9(03).                    
002900    05 MATT-ORIGEN-TIPO.                                          
003000        10 MATT-ORIGEN-P1-TIPO      PIC X(01).                    
003100            88 MATT-ORIG-P1-GANADOR          VALUE 'W'.           
003200            88 MATT-ORIG-P1-PERDEDOR         VALUE 'L'.           
003300        10 MATT-ORIGEN-P2-TIPO      PIC X(01).                    
003400            88 MATT-ORIG-P2-GANADOR          VALUE 'W'.           
003500            88 MATT-ORIG-P2-PERDEDOR         VALUE 'L'.           
003600    05 MATT-DESTINO-ID.                                           
003700        10 MATT-SIG-GANADOR         PIC 9(03).                    
003800        10 MATT-SIG-PERDEDOR        PIC 9(03).                    
003900    05 MATT-NUM-SETS                PIC 9(01).                    
004000    05 MATT-SETS OCCURS 5 TIMES.                                  
004100        10 MATT-SET-PTS-P1          PIC 9(02).                    
004200        10 MATT-SET-PTS-P2          PIC 9(02).                    
004300    05 MATT-SETS-GANADOS.                                         
004400        10 MATT-P1-SETS             PIC 9(01).                    
004500        10 MATT-P2-SETS             PIC 9(01).                    
004600    05 MATT-CANCHA                  PIC X(10).                    
004700    05 MATT-HORA                    PIC X(05).                    
004800    05 MATT-HORA-R REDEFINES MATT-HORA.                           
004900        10 MATT-HORA-HH             PIC X(02).                    
005000        10 FILLER                   PIC X(01).                    
005100        10 MATT-HORA-MM             PIC X(02).                    
005200    05 MATT-MINUTOS                 PIC 9(04).                    
005300    05 MATT-STATUS                  PIC X(09).                    
005400        88 MATT-ST-PENDIENTE              VALUE 'PENDING  '.      
005500        88 MATT-ST-PROGRAMADO             VALUE 'SCHEDULED'.      
005600        88 MATT-ST-FINALIZADO             VALUE 'FINISHED '.      
005700    05 MATT-ETIQUETAS.                                            
005800        10 MATT-P1-LABEL            PIC X(14).                    
005900        10 MATT-P2-LABEL            PIC X(14).                    
006000    05 MATT-CRITICIDAD              PIC 9(02).                    
006100    05 FILLER                       PIC X(10).                    
