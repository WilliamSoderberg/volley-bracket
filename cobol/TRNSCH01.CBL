000100******************************************************************
000200* FECHA       : 08/04/1989                                      * 
000300* PROGRAMADOR : OSCAR MELGAR (OM)                                *
000400* APLICACION  : LIGA DE VOLEIBOL - TORNEOS                       *
000500* PROGRAMA    : TRNSCH01, SUBPROGRAMA DE TRNGEN01/TRNSCR01       *
000600* TIPO        : BATCH (CALLED)                                  * 
000700* DESCRIPCION : RECIBE LA TABLA YA CONSISTENTE DE PARTIDOS Y LA  *
000800*             : CALENDARIZA: CALCULA LA CRITICIDAD DE CADA       *
000900*             : PARTIDO (CUANTO DEPENDE DE EL HACIA ADELANTE) Y  *
001000*             : ASIGNA CANCHA Y HORA POR EL METODO DE LA CANCHA  *
001100*             : LIBRE MAS TEMPRANA                               *
001200* ARCHIVOS    : NO APLICA (RECIBE TABLA POR LINKAGE)             *
001300* PROGRAMA(S) : LLAMADO POR TRNGEN01 Y TRNSCR01                  *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500******************************************************************
001600 IDENTIFICATION DIVISION.                                         
001700 PROGRAM-ID.                     TRNSCH01.                        
001800 AUTHOR.                         OSCAR MELGAR.                    
001900 INSTALLATION.                   LIGA DE VOLEIBOL DEPARTAMENTAL.  
002000 DATE-WRITTEN.                   08/04/1989.                      
002100 DATE-COMPILED.                  08/04/1989.                      
002200 SECURITY.                       CONFIDENCIAL - SOLO USO INTERNO. 
002300******************************************************************
002400*                    B I T A C O R A   D E   C A M B I O S       *
002500******************************************************************
002600* 890408 OM   TKT-0162 VERSION INICIAL, CALENDARIZADOR SECUENCIAL 
002700* 891002 OM   TKT-0175 SE AGREGA CRITICIDAD PARA ORDENAR PARTIDOS 
002800* 930714 MRH  TKT-0247 CORRIGE SINCRONIZACION DE CANCHAS YA       
002900*             JUGADAS CONTRA EL RELOJ DE CADA CANCHA              
003000* 960222 LCQ  TKT-0309 SE AGREGA MANEJO DE PARTIDOS FANTASMA      
003100*             (BYE) EN EL CALCULO DE HORAS LISTAS                 
003200* 980921 JCML TKT-0555 ARREGLO Y2K REVISADO, SIN IMPACTO AQUI     
003300* 991015 JCML TKT-0561 AJUSTE DE EMPATES EN CRITICIDAD: PRIMERO   
003400*             POR RONDA MAS BAJA Y LUEGO POR ORDEN ORIGINAL       
003500* 020310 RQV  TKT-0671 AMPLIACION A 8 CANCHAS Y 32 EQUIPOS        
003600* 020815 RQV  TKT-0699 AUDITORIA DE ESTANDARES: 410 AHORA LLAMA   
003700*             A 440 THRU 441 (ANTES DOS PERFORM SEPARADOS), Y     
003800*             431 SE REESCRIBE CON GO TO DE SALIDA TEMPRANA EN    
003900*             VEZ DE IFS ANIDADOS                                 
004000******************************************************************
004100 ENVIRONMENT DIVISION.                                            
004200 CONFIGURATION SECTION.                                           
004300 SPECIAL-NAMES.                                                   
004400     C01 IS TOP-OF-FORM.                                          
004500 DATA DIVISION.                                                   
004600 WORKING-STORAGE SECTION.                                         
004700******************************************************************
004800*                V A R I A B L E S   D E   T R A B A J O         *
004900******************************************************************
005000 01 WKS-CONTADORES.                                               
005100    02 WKS-I                     PIC 9(03) COMP VALUE ZERO.       
005200    02 WKS-J                     PIC 9(03) COMP VALUE ZERO.       
005300    02 WKS-POS                   PIC 9(03) COMP VALUE ZERO.       
005400    02 WKS-ITER                  PIC 9(04) COMP VALUE ZERO.       
005500    02 WKS-TOPE-ITER             PIC 9(04) COMP VALUE ZERO.       
005600    02 WKS-MAXW                  PIC 9(02) COMP VALUE ZERO.       
005700    02 WKS-MAXL                  PIC 9(02) COMP VALUE ZERO.       
005800    02 WKS-BASE                  PIC 9(02) COMP VALUE ZERO.       
005900    02 WKS-START                 PIC 9(04) COMP VALUE ZERO.       
006000    02 WKS-DURACION              PIC 9(03) COMP VALUE ZERO.       
006100    02 WKS-HH                    PIC 9(02) VALUE ZERO.            
006200    02 WKS-MM                    PIC 9(02) VALUE ZERO.            
006300    02 WKS-CANCHA-SEL            PIC 9(02) COMP VALUE ZERO.       
006400    02 WKS-CURRENT               PIC 9(04) COMP VALUE ZERO.       
006500    02 WKS-NUM-UNSCHED           PIC 9(03) COMP VALUE ZERO.       
006600    02 WKS-PROB-ID                PIC 9(03) COMP VALUE ZERO.      
006700    02 WKS-CAND-ID                PIC 9(03) COMP VALUE ZERO.      
006800    02 WKS-CAND-POS               PIC 9(03) COMP VALUE ZERO.      
006900    02 WKS-MEJOR-CRIT             PIC 9(02) COMP VALUE ZERO.      
007000    02 WKS-MEJOR-RONDA            PIC 9(02) COMP VALUE ZERO.      
007100    02 WKS-LISTO1                 PIC 9(04) COMP VALUE ZERO.      
007200    02 WKS-LISTO2                 PIC 9(04) COMP VALUE ZERO.      
007300    02 WKS-LISTO-MAX              PIC 9(04) COMP VALUE ZERO.      
007400    02 WKS-PROX-LISTO             PIC 9(04) COMP VALUE ZERO.      
007500    02 WKS-SRC                    PIC 9(03) COMP VALUE ZERO.      
007600    02 FILLER                     PIC X(08).                      
007700 01 WKS-BANDERAS.                                                 
007800    02 WKS-HAY-CANDIDATO         PIC X(01) VALUE 'N'.             
007900       88 WKS-HAY-CANDIDATO-SI            VALUE 'S'.              
008000       88 WKS-HAY-CANDIDATO-NO            VALUE 'N'.              
008100    02 WKS-HAY-PROXIMO           PIC X(01) VALUE 'N'.             
008200       88 WKS-HAY-PROXIMO-SI              VALUE 'S'.              
008300       88 WKS-HAY-PROXIMO-NO              VALUE 'N'.              
008400    02 WKS-SE-ENCONTRO           PIC X(01) VALUE 'N'.             
008500       88 WKS-SE-ENCONTRO-SI              VALUE 'S'.              
008600       88 WKS-SE-ENCONTRO-NO              VALUE 'N'.              
008700    02 WKS-CONTINUA              PIC X(01) VALUE 'S'.             
008800       88 WKS-CONTINUA-SI                 VALUE 'S'.              
008900       88 WKS-CONTINUA-NO                 VALUE 'N'.              
009000    02 FILLER                    PIC X(04).                       
009100******************************************************************
009200*      T A B L A S   D E   T R A B A J O   D E L   C I C L O     *
009300******************************************************************
009400 01 WKS-TABLAS.                                                   
009500    02 WKS-FIN-TABLA OCCURS 64 TIMES   PIC 9(04) COMP.            
009600    02 WKS-UNSCHED-IDS OCCURS 64 TIMES PIC 9(03) COMP.            
009700    02 FILLER                          PIC X(04).                 
009800 01 WKS-TIMER-CANCHAS.                                            
009900    02 WKS-TIMER-CANCHA OCCURS 8 TIMES PIC 9(04) COMP.            
010000    02 FILLER                          PIC X(04).                 
010100******************************************************************
010200*    ARMADO DE UNA HORA HH:MM A PARTIR DE MINUTOS DEL DIA        *
010300******************************************************************
010400 01 WKS-HORA-BUFFER            PIC X(05).                         
010500 01 WKS-HORA-BUFFER-R REDEFINES WKS-HORA-BUFFER.                  
010600    05 WKS-HB-HH                PIC X(02).                        
010700    05 WKS-HB-DOSPUNTOS         PIC X(01).                        
010800    05 WKS-HB-MM                PIC X(02).                        
010900******************************************************************
011000*                  L I N K A G E   S E C T I O N                 *
011100******************************************************************
011200 LINKAGE SECTION.                                                 
011300 01 LNK-TORNEO.                                                   
011400    COPY TRNTOU01.                                                
011500 01 LNK-NUM-PARTIDOS           PIC 9(03) COMP.                    
011600 01 LNK-TABLA-PARTIDOS.                                           
011700    02 TABLA-PARTIDO OCCURS 64 TIMES.                             
011800       COPY TRNMAT01.                                             
011900******************************************************************
012000 PROCEDURE DIVISION USING LNK-TORNEO, LNK-NUM-PARTIDOS,           
012100                           LNK-TABLA-PARTIDOS.                    
012200******************************************************************
012300*               S E C C I O N    P R I N C I P A L                
012400******************************************************************
012500 000-MAIN SECTION.                                                
012600     PERFORM 050-INICIALIZA                                       
012700     PERFORM 100-CALCULA-CRITICIDAD                               
012800     PERFORM 200-CLASIFICA-PARTIDOS                               
012900     PERFORM 300-SINCRONIZA-CANCHAS                               
013000     PERFORM 400-CICLO-CALENDARIZACION                            
013100     GOBACK.                                                      
013200 000-MAIN-E. EXIT.                                                
013300                                                                  
013400******************************************************************
013500*    I N I C I A L I Z A   R E L O J E S   Y   T A B L A S       *
013600******************************************************************
013700 050-INICIALIZA SECTION.                                          
013800     MOVE TOUT-HI-HH TO WKS-HH                                    
013900     MOVE TOUT-HI-MM TO WKS-MM                                    
014000     COMPUTE WKS-START = WKS-HH * 60 + WKS-MM                     
014100     MOVE TOUT-DURACION-PARTIDO TO WKS-DURACION                   
014200     MOVE 0 TO WKS-NUM-UNSCHED                                    
014300     SET WKS-CONTINUA-SI TO TRUE                                  
014400     PERFORM 051-INICIALIZA-CANCHA VARYING WKS-J FROM 1 BY 1      
014500         UNTIL WKS-J > TOUT-NUM-CANCHAS                           
014600     PERFORM 052-INICIALIZA-FIN VARYING WKS-I FROM 1 BY 1         
014700         UNTIL WKS-I > LNK-NUM-PARTIDOS.                          
014800 050-INICIALIZA-E. EXIT.                                          
014900                                                                  
015000 051-INICIALIZA-CANCHA SECTION.                                   
015100     MOVE WKS-START TO WKS-TIMER-CANCHA (WKS-J).                  
015200 051-INICIALIZA-CANCHA-E. EXIT.                                   
015300                                                                  
015400*    9999 = TODAVIA NO SE CONOCE LA HORA DE TERMINO DEL PARTIDO   
015500 052-INICIALIZA-FIN SECTION.                                      
015600     MOVE 9999 TO WKS-FIN-TABLA (WKS-I).                          
015700 052-INICIALIZA-FIN-E. EXIT.                                      
015800                                                                  
015900******************************************************************
016000*   C R I T I C I D A D   ( C A D E N A   M A S   L A R G A )    *
016100*   SE RECORRE DE ATRAS HACIA ADELANTE: EL DESTINO DE GANADOR    *
016200*   Y DE PERDEDOR SIEMPRE CAE EN UN PARTIDO YA PROCESADO         *
016300******************************************************************
016400 100-CALCULA-CRITICIDAD SECTION.                                  
016500     PERFORM 110-CRITICIDAD-UN-PARTIDO                            
016600         VARYING WKS-I FROM LNK-NUM-PARTIDOS BY -1                
016700         UNTIL WKS-I < 1.                                         
016800 100-CALCULA-CRITICIDAD-E. EXIT.                                  
016900                                                                  
017000 110-CRITICIDAD-UN-PARTIDO SECTION.                               
017100     MOVE 0 TO WKS-MAXW                                           
017200     MOVE 0 TO WKS-MAXL                                           
017300     IF MATT-SIG-GANADOR (WKS-I) NOT = 0                          
017400        MOVE MATT-CRITICIDAD (MATT-SIG-GANADOR (WKS-I))           
017500             TO WKS-MAXW                                          
017600     END-IF                                                       
017700     IF MATT-SIG-PERDEDOR (WKS-I) NOT = 0                         
017800        MOVE MATT-CRITICIDAD (MATT-SIG-PERDEDOR (WKS-I))          
017900             TO WKS-MAXL                                          
018000     END-IF                                                       
018100     IF WKS-MAXW > WKS-MAXL                                       
018200        MOVE WKS-MAXW TO WKS-BASE                                 
018300     ELSE                                                         
018400        MOVE WKS-MAXL TO WKS-BASE                                 
018500     END-IF                                                       
018600     COMPUTE MATT-CRITICIDAD (WKS-I) = WKS-BASE + 1.              
018700 110-CRITICIDAD-UN-PARTIDO-E. EXIT.                               
018800                                                                  
018900******************************************************************
019000*  C L A S I F I C A C I O N   D E   C A D A   P A R T I D O     *
019100******************************************************************
019200 200-CLASIFICA-PARTIDOS SECTION.                                  
019300     PERFORM 210-CLASIFICA-UN-PARTIDO VARYING WKS-I FROM 1 BY 1   
019400         UNTIL WKS-I > LNK-NUM-PARTIDOS.                          
019500 200-CLASIFICA-PARTIDOS-E. EXIT.                                  
019600                                                                  
019700 210-CLASIFICA-UN-PARTIDO SECTION.                                
019800     EVALUATE TRUE                                                
019900        WHEN MATT-GANADOR (WKS-I) = 'BYE' OR                      
020000             MATT-P1 (WKS-I)      = 'BYE' OR                      
020100             MATT-P2 (WKS-I)      = 'BYE'                         
020200           MOVE WKS-START TO WKS-FIN-TABLA (WKS-I)                
020300           SET MATT-ST-FINALIZADO (WKS-I) TO TRUE                 
020400        WHEN MATT-ST-FINALIZADO (WKS-I)                           
020500           IF MATT-MINUTOS (WKS-I) NOT = 9999                     
020600              COMPUTE WKS-FIN-TABLA (WKS-I) =                     
020700                      MATT-MINUTOS (WKS-I) + WKS-DURACION         
020800           ELSE                                                   
020900              COMPUTE WKS-FIN-TABLA (WKS-I) =                     
021000                      WKS-START + WKS-DURACION                    
021100           END-IF                                                 
021200        WHEN OTHER                                                
021300           MOVE SPACES TO MATT-CANCHA (WKS-I)                     
021400           MOVE SPACES TO MATT-HORA (WKS-I)                       
021500           MOVE 9999 TO MATT-MINUTOS (WKS-I)                      
021600           SET MATT-ST-PENDIENTE (WKS-I) TO TRUE                  
021700           ADD 1 TO WKS-NUM-UNSCHED                               
021800           MOVE MATT-ID (WKS-I) TO                                
021900                WKS-UNSCHED-IDS (WKS-NUM-UNSCHED)                 
022000     END-EVALUATE.                                                
022100 210-CLASIFICA-UN-PARTIDO-E. EXIT.                                
022200                                                                  
022300******************************************************************
022400*  R E L O J   D E   C A N C H A S   Y A   O C U P A D A S       *
022500******************************************************************
022600 300-SINCRONIZA-CANCHAS SECTION.                                  
022700     PERFORM 310-SINCRONIZA-UN-PARTIDO VARYING WKS-I FROM 1 BY 1  
022800         UNTIL WKS-I > LNK-NUM-PARTIDOS.                          
022900 300-SINCRONIZA-CANCHAS-E. EXIT.                                  
023000                                                                  
023100 310-SINCRONIZA-UN-PARTIDO SECTION.                               
023200     IF MATT-ST-FINALIZADO (WKS-I) AND                            
023300        MATT-CANCHA (WKS-I) NOT = SPACES                          
023400        PERFORM 320-BUSCA-CANCHA                                  
023500        IF WKS-SE-ENCONTRO-SI                                     
023600           IF WKS-FIN-TABLA (WKS-I) >                             
023700              WKS-TIMER-CANCHA (WKS-CANCHA-SEL)                   
023800              MOVE WKS-FIN-TABLA (WKS-I) TO                       
023900                   WKS-TIMER-CANCHA (WKS-CANCHA-SEL)              
024000           END-IF                                                 
024100        END-IF                                                    
024200     END-IF.                                                      
024300 310-SINCRONIZA-UN-PARTIDO-E. EXIT.                               
024400                                                                  
024500*    BUSCA EL NOMBRE DE CANCHA DE MATT-CANCHA (WKS-I) EN LA       
024600*    NOMINA DE CANCHAS DEL TORNEO; DEJA EL INDICE EN              
024700*    WKS-CANCHA-SEL Y WKS-SE-ENCONTRO-SI/NO                       
024800 320-BUSCA-CANCHA SECTION.                                        
024900     SET WKS-SE-ENCONTRO-NO TO TRUE                               
025000     MOVE 0 TO WKS-CANCHA-SEL                                     
025100     PERFORM 321-COMPARA-CANCHA VARYING WKS-J FROM 1 BY 1         
025200         UNTIL WKS-J > TOUT-NUM-CANCHAS OR WKS-SE-ENCONTRO-SI.    
025300 320-BUSCA-CANCHA-E. EXIT.                                        
025400                                                                  
025500 321-COMPARA-CANCHA SECTION.                                      
025600     IF TOUT-CANCHA-NOMBRE (WKS-J) = MATT-CANCHA (WKS-I)          
025700        MOVE WKS-J TO WKS-CANCHA-SEL                              
025800        SET WKS-SE-ENCONTRO-SI TO TRUE                            
025900     END-IF.                                                      
026000 321-COMPARA-CANCHA-E. EXIT.                                      
026100                                                                  
026200******************************************************************
026300*  C I C L O   V O R A Z   D E   C A L E N D A R I Z A C I O N   *
026400******************************************************************
026500 400-CICLO-CALENDARIZACION SECTION.                               
026600     COMPUTE WKS-TOPE-ITER = LNK-NUM-PARTIDOS * 2                 
026700     MOVE 0 TO WKS-ITER                                           
026800     PERFORM 410-UNA-ITERACION                                    
026900         UNTIL WKS-ITER > WKS-TOPE-ITER                           
027000            OR WKS-NUM-UNSCHED = 0                                
027100            OR WKS-CONTINUA-NO.                                   
027200 400-CICLO-CALENDARIZACION-E. EXIT.                               
027300                                                                  
027400 410-UNA-ITERACION SECTION.                                       
027500     ADD 1 TO WKS-ITER                                            
027600     PERFORM 420-CANCHA-MAS-TEMPRANA                              
027700     PERFORM 430-ARMA-POOL-LISTOS                                 
027800     IF WKS-HAY-CANDIDATO-SI                                      
027900        PERFORM 440-PROGRAMA-PARTIDO THRU 441-QUITA-DE-PENDIENTES-E
028000     ELSE                                                         
028100        PERFORM 450-AVANZA-TIMER                                  
028200     END-IF.                                                      
028300 410-UNA-ITERACION-E. EXIT.                                       
028400                                                                  
028500*    ESCOGE LA CANCHA CON EL RELOJ MAS ATRASADO; EN CASO DE       
028600*    EMPATE GANA LA PRIMERA DE LA LISTA (ORDEN DE TOUT-CANCHAS)   
028700 420-CANCHA-MAS-TEMPRANA SECTION.                                 
028800     MOVE 1 TO WKS-CANCHA-SEL                                     
028900     MOVE WKS-TIMER-CANCHA (1) TO WKS-CURRENT                     
029000     PERFORM 421-COMPARA-TIMER VARYING WKS-J FROM 2 BY 1          
029100         UNTIL WKS-J > TOUT-NUM-CANCHAS.                          
029200 420-CANCHA-MAS-TEMPRANA-E. EXIT.                                 
029300                                                                  
029400 421-COMPARA-TIMER SECTION.                                       
029500     IF WKS-TIMER-CANCHA (WKS-J) < WKS-CURRENT                    
029600        MOVE WKS-J TO WKS-CANCHA-SEL                              
029700        MOVE WKS-TIMER-CANCHA (WKS-J) TO WKS-CURRENT              
029800     END-IF.                                                      
029900 421-COMPARA-TIMER-E. EXIT.                                       
030000                                                                  
030100*    RECORRE LOS PENDIENTES Y SE QUEDA CON EL DE MAYOR            
030200*    CRITICIDAD QUE YA ESTE LISTO A WKS-CURRENT; EMPATE POR       
030300*    RONDA MAS BAJA Y LUEGO POR ORDEN ORIGINAL (EL PRIMERO        
030400*    ENCONTRADO SE RESPETA PORQUE SOLO SE REEMPLAZA CON MEJOR)    
030500 430-ARMA-POOL-LISTOS SECTION.                                    
030600     SET WKS-HAY-CANDIDATO-NO TO TRUE                             
030700     MOVE 0 TO WKS-MEJOR-CRIT                                     
030800     MOVE 0 TO WKS-MEJOR-RONDA                                    
030900     MOVE 0 TO WKS-CAND-POS                                       
031000     PERFORM 431-EVALUA-UN-PENDIENTE VARYING WKS-POS FROM 1 BY 1  
031100         UNTIL WKS-POS > WKS-NUM-UNSCHED.                         
031200 430-ARMA-POOL-LISTOS-E. EXIT.                                    
031300                                                                  
031400 431-EVALUA-UN-PENDIENTE SECTION.                                 
031500     MOVE WKS-UNSCHED-IDS (WKS-POS) TO WKS-PROB-ID                
031600     PERFORM 432-CALCULA-LISTO                                    
031700     IF WKS-LISTO-MAX > WKS-CURRENT                               
031800        GO TO 431-EVALUA-UN-PENDIENTE-E                           
031900     END-IF                                                       
032000     IF WKS-HAY-CANDIDATO-NO                                      
032100        PERFORM 433-ACEPTA-CANDIDATO                              
032200        GO TO 431-EVALUA-UN-PENDIENTE-E                           
032300     END-IF                                                       
032400     IF MATT-CRITICIDAD (WKS-PROB-ID) > WKS-MEJOR-CRIT            
032500        PERFORM 433-ACEPTA-CANDIDATO                              
032600        GO TO 431-EVALUA-UN-PENDIENTE-E                           
032700     END-IF                                                       
032800     IF MATT-CRITICIDAD (WKS-PROB-ID) = WKS-MEJOR-CRIT            
032900        AND MATT-RONDA (WKS-PROB-ID) < WKS-MEJOR-RONDA            
033000        PERFORM 433-ACEPTA-CANDIDATO                              
033100     END-IF.                                                      
033200 431-EVALUA-UN-PENDIENTE-E. EXIT.                                 
033300                                                                  
033400*    HORA EN QUE QUEDAN RESUELTOS AMBOS PARTICIPANTES DE          
033500*    WKS-PROB-ID; SIN ORIGEN VALE LA HORA DE INICIO DEL TORNEO    
033600 432-CALCULA-LISTO SECTION.                                       
033700     IF MATT-ORIGEN-P1 (WKS-PROB-ID) = 0                          
033800        MOVE WKS-START TO WKS-LISTO1                              
033900     ELSE                                                         
034000        MOVE MATT-ORIGEN-P1 (WKS-PROB-ID) TO WKS-SRC              
034100        MOVE WKS-FIN-TABLA (WKS-SRC) TO WKS-LISTO1                
034200     END-IF                                                       
034300     IF MATT-ORIGEN-P2 (WKS-PROB-ID) = 0                          
034400        MOVE WKS-START TO WKS-LISTO2                              
034500     ELSE                                                         
034600        MOVE MATT-ORIGEN-P2 (WKS-PROB-ID) TO WKS-SRC              
034700        MOVE WKS-FIN-TABLA (WKS-SRC) TO WKS-LISTO2                
034800     END-IF                                                       
034900     IF WKS-LISTO1 > WKS-LISTO2                                   
035000        MOVE WKS-LISTO1 TO WKS-LISTO-MAX                          
035100     ELSE                                                         
035200        MOVE WKS-LISTO2 TO WKS-LISTO-MAX                          
035300     END-IF.                                                      
035400 432-CALCULA-LISTO-E. EXIT.                                       
035500                                                                  
035600 433-ACEPTA-CANDIDATO SECTION.                                    
035700     SET WKS-HAY-CANDIDATO-SI TO TRUE                             
035800     MOVE WKS-PROB-ID TO WKS-CAND-ID                              
035900     MOVE WKS-POS TO WKS-CAND-POS                                 
036000     MOVE MATT-CRITICIDAD (WKS-PROB-ID) TO WKS-MEJOR-CRIT         
036100     MOVE MATT-RONDA (WKS-PROB-ID) TO WKS-MEJOR-RONDA.            
036200 433-ACEPTA-CANDIDATO-E. EXIT.                                    
036300                                                                  
036400*    ASIGNA CANCHA/HORA AL GANADOR DEL POOL Y LO QUITA DE LA      
036500*    LISTA DE PENDIENTES                                          
036600 440-PROGRAMA-PARTIDO SECTION.                                    
036700     MOVE TOUT-CANCHA-NOMBRE (WKS-CANCHA-SEL) TO                  
036800          MATT-CANCHA (WKS-CAND-ID)                               
036900     PERFORM 460-MINUTOS-A-HORA                                   
037000     MOVE WKS-CURRENT TO MATT-MINUTOS (WKS-CAND-ID)               
037100     SET MATT-ST-PROGRAMADO (WKS-CAND-ID) TO TRUE                 
037200     COMPUTE WKS-FIN-TABLA (WKS-CAND-ID) =                        
037300             WKS-CURRENT + WKS-DURACION                           
037400     MOVE WKS-FIN-TABLA (WKS-CAND-ID) TO                          
037500          WKS-TIMER-CANCHA (WKS-CANCHA-SEL).                      
037600*    020815 RQV  TKT-0699 CONTINUA DIRECTO A 441 (PERFORM THRU
037700*             DESDE 410-UNA-ITERACION); YA NO SE LLAMA AQUI
037800 440-PROGRAMA-PARTIDO-E. EXIT.                                    
037900                                                                  
038000 441-QUITA-DE-PENDIENTES SECTION.                                 
038100     PERFORM 442-DESPLAZA-UNO VARYING WKS-POS                     
038200         FROM WKS-CAND-POS BY 1                                   
038300         UNTIL WKS-POS >= WKS-NUM-UNSCHED                         
038400     SUBTRACT 1 FROM WKS-NUM-UNSCHED.                             
038500 441-QUITA-DE-PENDIENTES-E. EXIT.                                 
038600                                                                  
038700 442-DESPLAZA-UNO SECTION.                                        
038800     MOVE WKS-UNSCHED-IDS (WKS-POS + 1) TO                        
038900          WKS-UNSCHED-IDS (WKS-POS).                              
039000 442-DESPLAZA-UNO-E. EXIT.                                        
039100                                                                  
039200*    EL POOL QUEDO VACIO: SE ADELANTA EL RELOJ DE LA CANCHA       
039300*    ESCOGIDA A LA PROXIMA HORA EN QUE ALGUN PENDIENTE QUEDE      
039400*    LISTO; SI NO HAY NINGUNA SE TERMINA EL CICLO                 
039500 450-AVANZA-TIMER SECTION.                                        
039600     SET WKS-HAY-PROXIMO-NO TO TRUE                               
039700     PERFORM 451-EVALUA-PROXIMO VARYING WKS-POS FROM 1 BY 1       
039800         UNTIL WKS-POS > WKS-NUM-UNSCHED                          
039900     IF WKS-HAY-PROXIMO-SI                                        
040000        MOVE WKS-PROX-LISTO TO WKS-TIMER-CANCHA (WKS-CANCHA-SEL)  
040100     ELSE                                                         
040200        SET WKS-CONTINUA-NO TO TRUE                               
040300     END-IF.                                                      
040400 450-AVANZA-TIMER-E. EXIT.                                        
040500                                                                  
040600 451-EVALUA-PROXIMO SECTION.                                      
040700     MOVE WKS-UNSCHED-IDS (WKS-POS) TO WKS-PROB-ID                
040800     PERFORM 432-CALCULA-LISTO                                    
040900     IF WKS-LISTO-MAX > WKS-CURRENT                               
041000        IF WKS-HAY-PROXIMO-NO                                     
041100           MOVE WKS-LISTO-MAX TO WKS-PROX-LISTO                   
041200           SET WKS-HAY-PROXIMO-SI TO TRUE                         
041300        ELSE                                                      
041400           IF WKS-LISTO-MAX < WKS-PROX-LISTO                      
041500              MOVE WKS-LISTO-MAX TO WKS-PROX-LISTO                
041600           END-IF                                                 
041700        END-IF                                                    
041800     END-IF.                                                      
041900 451-EVALUA-PROXIMO-E. EXIT.                                      
042000                                                                  
042100*    CONVIERTE WKS-CURRENT (MINUTOS DESDE MEDIANOCHE) A HH:MM     
042200*    Y LO DEJA EN MATT-HORA DEL PARTIDO RECIEN PROGRAMADO         
042300 460-MINUTOS-A-HORA SECTION.                                      
042400     COMPUTE WKS-HH = WKS-CURRENT / 60                            
042500     COMPUTE WKS-MM = WKS-CURRENT - (WKS-HH * 60)                 
042600     MOVE WKS-HH TO WKS-HB-HH                                     
042700     MOVE ':' TO WKS-HB-DOSPUNTOS                                 
042800     MOVE WKS-MM TO WKS-HB-MM                                     
042900     MOVE WKS-HORA-BUFFER TO MATT-HORA (WKS-CAND-ID).             
043000 460-MINUTOS-A-HORA-E. EXIT.                                      
