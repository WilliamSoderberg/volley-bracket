000100******************************************************************
000200* FECHA       : 22/09/1990                                      * 
000300* PROGRAMADOR : ELENA PORTILLO (EP)                             * 
000400* APLICACION  : LIGA DE VOLEIBOL - TORNEOS                       *
000500* PROGRAMA    : TRNSCR01                                        * 
000600* TIPO        : BATCH                                           * 
000700* DESCRIPCION : APLICA LAS BOLETAS DE RESULTADO (SCORE-TRANS)    *
000800*             : CONTRA LA LLAVE VIGENTE DE UN TORNEO: VALIDA     *
000900*             : LOS SETS REPORTADOS, DECIDE EL GANADOR O LIMPIA  *
001000*             : UN RESULTADO, VUELVE A CORRER LOS SUBPROGRAMAS   *
001100*             : DE REFRESCO DE LLAVE Y CALENDARIZACION, Y DEJA   *
001200*             : EL MAESTRO DE PARTIDOS Y EL REPORTE AL DIA       *
001300* ARCHIVOS    : TOURPRM (ENT) SCORTRN (ENT) MATCHMS (E/S)        *
001400*             : SCHDRPT (SAL)                                    *
001500* PROGRAMA(S) : LLAMA A TRNREF01 Y TRNSCH01                      *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700******************************************************************
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.                     TRNSCR01.                        
002000 AUTHOR.                         ELENA PORTILLO.                  
002100 INSTALLATION.                   LIGA DE VOLEIBOL DEPARTAMENTAL.  
002200 DATE-WRITTEN.                   22/09/1990.                      
002300 DATE-COMPILED.                  22/09/1990.                      
002400 SECURITY.                       CONFIDENCIAL - SOLO USO INTERNO. 
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800* 900922 EP   TKT-0201 VERSION INICIAL, UNA BOLETA POR CORRIDA    
002900* 910305 EP   TKT-0219 SE PERMITE VARIAS BOLETAS POR CORRIDA,     
003000*             LEIDAS EN ORDEN DESDE SCORTRN                       
003100* 911130 MRH  TKT-0211 DESEMPATE POR TOTAL DE PUNTOS CUANDO LOS   
003200*             SETS GANADOS QUEDAN IGUALES                         
003300* 940922 MRH  TKT-0281 SE AGREGA LA BANDERA DE LIMPIEZA DE        
003400*             RESULTADO (RPT-CLEAR-FLAG)                          
003500* 980921 JCML TKT-0555 ARREGLO Y2K REVISADO, SIN IMPACTO AQUI     
003600* 991015 JCML TKT-0562 SE AGREGAN CONTADORES DE BOLETAS           
003700*             ACEPTADAS Y RECHAZADAS AL FINAL DE LA CORRIDA       
003800* 020310 RQV  TKT-0671 AMPLIACION A 8 CANCHAS Y 32 EQUIPOS        
003900* 020815 RQV  TKT-0699 APERTURA DE ARCHIVOS PASA A UNA SOLA       
004000*             RUTINA DE ERROR (GO TO), SEGUN AUDITORIA DE         
004100*             ESTANDARES                                          
004200******************************************************************
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SPECIAL-NAMES.                                                   
004600     C01 IS TOP-OF-FORM.                                          
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900     SELECT TOURPRM ASSIGN TO TOURPRM                             
005000            ORGANIZATION  IS LINE SEQUENTIAL                      
005100            FILE STATUS   IS FS-TOURPRM                           
005200                              FSE-TOURPRM.                        
005300                                                                  
005400     SELECT MATCHMS ASSIGN TO MATCHMS                             
005500            ORGANIZATION  IS SEQUENTIAL                           
005600            ACCESS        IS SEQUENTIAL                           
005700            FILE STATUS   IS FS-MATCHMS                           
005800                              FSE-MATCHMS.                        
005900                                                                  
006000     SELECT SCORTRN ASSIGN TO SCORTRN                             
006100            ORGANIZATION  IS LINE SEQUENTIAL                      
006200            FILE STATUS   IS FS-SCORTRN                           
006300                              FSE-SCORTRN.                        
006400                                                                  
006500     SELECT SCHDRPT ASSIGN TO SCHDRPT                             
006600            ORGANIZATION  IS LINE SEQUENTIAL                      
006700            FILE STATUS   IS FS-SCHDRPT                           
006800                              FSE-SCHDRPT.                        
006900 DATA DIVISION.                                                   
007000 FILE SECTION.                                                    
007100******************************************************************
007200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007300******************************************************************
007400*   PARAMETROS DEL TORNEO: ENCABEZADO, EQUIPOS Y CANCHAS          
007500 FD TOURPRM.                                                      
007600 01 REG-PARAMS                   PIC X(80).                       
007700*   MAESTRO DE PARTIDOS DE LA LLAVE (SE LEE Y SE REGRABA)         
007800 FD MATCHMS.                                                      
007900 01 REG-PARTIDO.                                                  
008000    COPY TRNMAT01.                                                
008100*   BOLETAS DE RESULTADO REPORTADAS POR LAS CANCHAS               
008200 FD SCORTRN.                                                      
008300 01 REG-SCORE                    PIC X(30).                       
008400*   REPORTE IMPRESO DE PROGRAMACION, YA ACTUALIZADO               
008500 FD SCHDRPT.                                                      
008600 01 REG-SCHDRPT                  PIC X(80).                       
008700 WORKING-STORAGE SECTION.                                         
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01 WKS-FS-STATUS.                                                
009200    02 WKS-STATUS.                                                
009300       04 FS-TOURPRM             PIC 9(02) VALUE ZEROES.          
009400       04 FSE-TOURPRM.                                            
009500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
009600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
009700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
009800       04 FS-MATCHMS             PIC 9(02) VALUE ZEROES.          
009900       04 FSE-MATCHMS.                                            
010000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
010100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
010200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
010300       04 FS-SCORTRN             PIC 9(02) VALUE ZEROES.          
010400       04 FSE-SCORTRN.                                            
010500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
010600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
010700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
010800       04 FS-SCHDRPT             PIC 9(02) VALUE ZEROES.          
010900       04 FSE-SCHDRPT.                                            
011000          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.        
011100          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.        
011200          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.        
011300*      VARIABLES RUTINA DE FSE                                    
011400       04 PROGRAMA               PIC X(08) VALUE SPACES.          
011500       04 ARCHIVO                PIC X(08) VALUE SPACES.          
011600       04 ACCION                 PIC X(10) VALUE SPACES.          
011700       04 LLAVE                  PIC X(32) VALUE SPACES.          
011800*      COPIA GENERICA PARA LA RUTINA UNICA DE ERROR DE APERTURA   
011900       04 WKS-FS-GENERICO        PIC 9(02) VALUE ZEROES.          
012000       04 WKS-FSE-GENERICO.                                       
012100          08 FSE-GEN-RETURN      PIC S9(4) COMP-5 VALUE 0.        
012200          08 FSE-GEN-FUNCTION    PIC S9(4) COMP-5 VALUE 0.        
012300          08 FSE-GEN-FEEDBACK    PIC S9(4) COMP-5 VALUE 0.        
012400******************************************************************
012500*                   P A R A M E T R O S   D E L   T O R N E O    *
012600******************************************************************
012700 01 WKS-TORNEO.                                                   
012800    COPY TRNTOU01.                                                
012900******************************************************************
013000*              V I S T A S   D E L   R E N G L O N   L E I D O   *
013100******************************************************************
013200 01 WKS-LINEA-PARAMS             PIC X(80) VALUE SPACES.          
013300 01 WKS-LINEA-H REDEFINES WKS-LINEA-PARAMS.                       
013400    05 LINH-TIPO                 PIC X(01).                       
013500    05 LINH-ID                   PIC X(08).                       
013600    05 LINH-NOMBRE                PIC X(30).                      
013700    05 LINH-CLAVE                PIC X(08).                       
013800    05 LINH-TIPO-TORNEO          PIC X(06).                       
013900    05 LINH-HORA-INICIO          PIC X(05).                       
014000    05 LINH-DURACION             PIC 9(03).                       
014100    05 LINH-FECHA                PIC X(10).                       
014200    05 LINH-NUM-EQUIPOS          PIC 9(02).                       
014300    05 LINH-NUM-CANCHAS          PIC 9(02).                       
014400 01 WKS-LINEA-T REDEFINES WKS-LINEA-PARAMS.                       
014500    05 LINT-TIPO                 PIC X(01).                       
014600    05 LINT-NOMBRE                PIC X(20).                      
014700 01 WKS-LINEA-C REDEFINES WKS-LINEA-PARAMS.                       
014800    05 LINC-TIPO                 PIC X(01).                       
014900    05 LINC-NOMBRE                PIC X(10).                      
015000******************************************************************
015100*            V I S T A   D E   U N A   B O L E T A   L E I D A   *
015200******************************************************************
015300 01 WKS-LINEA-SCORE              PIC X(30) VALUE SPACES.          
015400 01 WKS-LINEA-SCORE-R REDEFINES WKS-LINEA-SCORE.                  
015500    05 SCOR-ID                   PIC 9(03).                       
015600    05 SCOR-CLEAR                PIC X(01).                       
015700    05 SCOR-NUMSETS               PIC 9(01).                      
015800    05 SCOR-SETS OCCURS 5 TIMES.                                  
015900       10 SCOR-P1                PIC 9(02).                       
016000       10 SCOR-P2                PIC 9(02).                       
016100    05 FILLER                    PIC X(05).                       
016200******************************************************************
016300*                 T A B L A   D E   P A R T I D O S              *
016400******************************************************************
016500 01 WKS-AREA-PARTIDOS.                                            
016600    02 TABLA-PARTIDO OCCURS 64 TIMES.                             
016700       COPY TRNMAT01.                                             
016800******************************************************************
016900 01 WKS-CONTADORES.                                               
017000    02 WKS-NUM-PARTIDOS          PIC 9(03) COMP VALUE ZERO.       
017100    02 WKS-NUM-EQUIPOS-LEIDOS    PIC 9(02) COMP VALUE ZERO.       
017200    02 WKS-NUM-CANCHAS-LEIDAS    PIC 9(02) COMP VALUE ZERO.       
017300    02 WKS-NUM-TRANS-LEIDAS      PIC 9(04) COMP VALUE ZERO.       
017400    02 WKS-NUM-TRANS-APLICADAS   PIC 9(04) COMP VALUE ZERO.       
017500    02 WKS-NUM-TRANS-RECHAZADAS  PIC 9(04) COMP VALUE ZERO.       
017600    02 WKS-TARGET                PIC 9(03) COMP VALUE ZERO.       
017700    02 WKS-I                     PIC 9(03) COMP VALUE ZERO.       
017800    02 WKS-J                     PIC 9(03) COMP VALUE ZERO.       
017900    02 WKS-K                     PIC 9(03) COMP VALUE ZERO.       
018000    02 WKS-TEMP                  PIC 9(03) COMP VALUE ZERO.       
018100    02 WKS-CALC-P1-SETS          PIC 9(01) COMP VALUE ZERO.       
018200    02 WKS-CALC-P2-SETS          PIC 9(01) COMP VALUE ZERO.       
018300    02 WKS-CALC-TOTAL-P1         PIC 9(03) COMP VALUE ZERO.       
018400    02 WKS-CALC-TOTAL-P2         PIC 9(03) COMP VALUE ZERO.       
018500    02 FILLER                    PIC X(06).                       
018600 01 WKS-BANDERAS.                                                 
018700    02 WKS-FIN-MATCHMS           PIC X(01) VALUE 'N'.             
018800       88 WKS-FIN-MATCHMS-SI               VALUE 'S'.             
018900       88 WKS-FIN-MATCHMS-NO               VALUE 'N'.             
019000    02 WKS-FIN-SCORTRN           PIC X(01) VALUE 'N'.             
019100       88 WKS-FIN-SCORTRN-SI               VALUE 'S'.             
019200       88 WKS-FIN-SCORTRN-NO               VALUE 'N'.             
019300    02 WKS-ENCONTRADO            PIC X(01) VALUE 'N'.             
019400       88 WKS-ENCONTRADO-SI                VALUE 'S'.             
019500       88 WKS-ENCONTRADO-NO                VALUE 'N'.             
019600    02 WKS-EMPATADO              PIC X(01) VALUE 'N'.             
019700       88 WKS-EMPATADO-SI                  VALUE 'S'.             
019800       88 WKS-EMPATADO-NO                  VALUE 'N'.             
019900    02 WKS-CALC-GANADOR          PIC X(01) VALUE SPACE.           
020000       88 WKS-CALC-GANADOR-P1              VALUE '1'.             
020100       88 WKS-CALC-GANADOR-P2              VALUE '2'.             
020200    02 FILLER                    PIC X(04).                       
020300******************************************************************
020400*              T A B L A   D E   R O N D A S   D E L   R E P   *  
020500******************************************************************
020600 01 WKS-AREA-ORDEN.                                               
020700    02 WKS-ORDEN          OCCURS 64 TIMES PIC 9(03) COMP.         
020800    02 WKS-NUM-ORDEN                     PIC 9(03) COMP VALUE 0.  
020900    02 WKS-FIN-PROYECTADO                PIC 9(04) COMP VALUE 0.  
021000    02 WKS-LLAVE-ANTERIOR                PIC X(07) VALUE SPACES.  
021100    02 WKS-CONTADOR-LLAVE                PIC 9(03) COMP VALUE 0.  
021200    02 WKS-TOTAL-PROGRAMADOS             PIC 9(03) COMP VALUE 0.  
021300 01 WKS-LINEA-RPT.                                                
021400    05 RPTL-NUM                  PIC ZZ9.                         
021500    05 FILLER                    PIC X(02) VALUE SPACES.          
021600    05 RPTL-HORA                 PIC X(05).                       
021700    05 FILLER                    PIC X(02) VALUE SPACES.          
021800    05 RPTL-CANCHA               PIC X(10).                       
021900    05 FILLER                    PIC X(02) VALUE SPACES.          
022000    05 RPTL-LOCAL                PIC X(20).                       
022100    05 FILLER                    PIC X(02) VALUE SPACES.          
022200    05 RPTL-VISITA               PIC X(20).                       
022300    05 FILLER                    PIC X(02) VALUE SPACES.          
022400    05 RPTL-STATUS               PIC X(09).                       
022500    05 FILLER                    PIC X(03) VALUE SPACES.          
022600 01 WKS-LINEA-AUX                PIC X(80) VALUE SPACES.          
022700******************************************************************
022800 PROCEDURE DIVISION.                                              
022900******************************************************************
023000*               S E C C I O N    P R I N C I P A L                
023100******************************************************************
023200 000-MAIN SECTION.                                                
023300     PERFORM 100-APERTURA-ARCHIVOS                                
023400     PERFORM 110-CARGA-PARAMETROS                                 
023500     PERFORM 150-CARGA-MATCH-MASTER                               
023600     IF WKS-NUM-PARTIDOS = 0                                      
023700        DISPLAY '>>> MATCHMS SIN PARTIDOS, NADA QUE HACER <<<'    
023800                UPON CONSOLE                                      
023900     ELSE                                                         
024000        PERFORM 190-LEE-TRANSACCION                               
024100        PERFORM 200-PROCESA-TRANSACCIONES                         
024200            UNTIL WKS-FIN-SCORTRN-SI                              
024300        PERFORM 390-REABRE-MATCHMS                                
024400        PERFORM 400-REESCRIBE-MATCH-MASTER                        
024500        PERFORM 500-ESCRIBE-SCHEDULE-RPT                          
024600        PERFORM 600-DESPLIEGA-ESTADISTICAS                        
024700     END-IF                                                       
024800     PERFORM 900-CIERRA-ARCHIVOS                                  
024900     STOP RUN.                                                    
025000 000-MAIN-E. EXIT.                                                
025100                                                                  
025200 100-APERTURA-ARCHIVOS SECTION.                                   
025300     MOVE 'TRNSCR01'  TO   PROGRAMA                               
025400     OPEN INPUT  TOURPRM                                          
025500                 MATCHMS                                          
025600                 SCORTRN                                          
025700          OUTPUT SCHDRPT                                          
025800     IF FS-TOURPRM NOT EQUAL 0                                    
025900        MOVE 'TOURPRM'        TO  ARCHIVO                         
026000        MOVE FS-TOURPRM       TO  WKS-FS-GENERICO                 
026100        MOVE FSE-TOURPRM      TO  WKS-FSE-GENERICO                
026200        GO TO 190-ERROR-APERTURA                                  
026300     END-IF                                                       
026400     IF FS-MATCHMS NOT EQUAL 0                                    
026500        MOVE 'MATCHMS'        TO  ARCHIVO                         
026600        MOVE FS-MATCHMS       TO  WKS-FS-GENERICO                 
026700        MOVE FSE-MATCHMS      TO  WKS-FSE-GENERICO                
026800        GO TO 190-ERROR-APERTURA                                  
026900     END-IF                                                       
027000     IF FS-SCORTRN NOT EQUAL 0                                    
027100        MOVE 'SCORTRN'        TO  ARCHIVO                         
027200        MOVE FS-SCORTRN       TO  WKS-FS-GENERICO                 
027300        MOVE FSE-SCORTRN      TO  WKS-FSE-GENERICO                
027400        GO TO 190-ERROR-APERTURA                                  
027500     END-IF                                                       
027600     IF FS-SCHDRPT NOT EQUAL 0                                    
027700        MOVE 'SCHDRPT'        TO  ARCHIVO                         
027800        MOVE FS-SCHDRPT       TO  WKS-FS-GENERICO                 
027900        MOVE FSE-SCHDRPT      TO  WKS-FSE-GENERICO                
028000        GO TO 190-ERROR-APERTURA                                  
028100     END-IF                                                       
028200     GO TO 100-APERTURA-ARCHIVOS-E.                               
028300*    020815 RQV  TKT-0699 RUTINA UNICA DE ERROR DE APERTURA, SE   
028400*             ALCANZA POR GO TO DESDE CUALQUIER IF DE FILE STATUS 
028500 190-ERROR-APERTURA.                                              
028600     MOVE 'OPEN'               TO  ACCION                         
028700     MOVE SPACES               TO  LLAVE                          
028800     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,      
028900                           WKS-FS-GENERICO, WKS-FSE-GENERICO      
029000     DISPLAY '>>> NO SE PUDO ABRIR ' ARCHIVO ' <<<' UPON CONSOLE  
029100     STOP RUN.                                                    
029200 100-APERTURA-ARCHIVOS-E. EXIT.                                   
029300                                                                  
029400*    CIERRA Y VUELVE A ABRIR MATCHMS EN MODO SALIDA PARA          
029500*    REGRABAR LA LLAVE YA ACTUALIZADA                             
029600 390-REABRE-MATCHMS SECTION.                                      
029700     CLOSE MATCHMS                                                
029800     OPEN OUTPUT MATCHMS                                          
029900     IF FS-MATCHMS NOT EQUAL 0                                    
030000        MOVE 'OPEN'     TO    ACCION                              
030100        MOVE SPACES     TO    LLAVE                               
030200        MOVE 'MATCHMS'  TO    ARCHIVO                             
030300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
030400                              FS-MATCHMS, FSE-MATCHMS             
030500        DISPLAY '>>> NO SE PUDO REABRIR MATCHMS <<<' UPON CONSOLE 
030600        STOP RUN                                                  
030700     END-IF.                                                      
030800 390-REABRE-MATCHMS-E. EXIT.                                      
030900                                                                  
031000******************************************************************
031100*          C A R G A   D E   P A R A M E T R O S   D E L         *
031200*                       T O R N E O                              *
031300******************************************************************
031400 110-CARGA-PARAMETROS SECTION.                                    
031500     MOVE 0 TO WKS-NUM-EQUIPOS-LEIDOS WKS-NUM-CANCHAS-LEIDAS      
031600     PERFORM 111-LEE-UNA-LINEA-PARAMS                             
031700     PERFORM 112-PROCESA-LINEA-PARAMS UNTIL FS-TOURPRM = 10.      
031800 110-CARGA-PARAMETROS-E. EXIT.                                    
031900                                                                  
032000 111-LEE-UNA-LINEA-PARAMS SECTION.                                
032100     READ TOURPRM INTO WKS-LINEA-PARAMS.                          
032200 111-LEE-UNA-LINEA-PARAMS-E. EXIT.                                
032300                                                                  
032400 112-PROCESA-LINEA-PARAMS SECTION.                                
032500     EVALUATE TRUE                                                
032600        WHEN LINH-TIPO = 'H'                                      
032700           MOVE LINH-ID            TO TOUT-ID                     
032800           MOVE LINH-NOMBRE        TO TOUT-NOMBRE                 
032900           MOVE LINH-CLAVE         TO TOUT-CLAVE                  
033000           MOVE LINH-TIPO-TORNEO   TO TOUT-TIPO                   
033100           MOVE LINH-HORA-INICIO   TO TOUT-HORA-INICIO            
033200           MOVE LINH-DURACION      TO TOUT-DURACION-PARTIDO       
033300           MOVE LINH-FECHA         TO TOUT-FECHA                  
033400           MOVE LINH-NUM-EQUIPOS   TO TOUT-NUM-EQUIPOS            
033500           MOVE LINH-NUM-CANCHAS   TO TOUT-NUM-CANCHAS            
033600        WHEN LINT-TIPO = 'T'                                      
033700           ADD 1 TO WKS-NUM-EQUIPOS-LEIDOS                        
033800           MOVE LINT-NOMBRE TO                                    
033900                TOUT-EQUIPO-NOMBRE (WKS-NUM-EQUIPOS-LEIDOS)       
034000        WHEN LINC-TIPO = 'C'                                      
034100           ADD 1 TO WKS-NUM-CANCHAS-LEIDAS                        
034200           MOVE LINC-NOMBRE TO                                    
034300                TOUT-CANCHA-NOMBRE (WKS-NUM-CANCHAS-LEIDAS)       
034400     END-EVALUATE                                                 
034500     PERFORM 111-LEE-UNA-LINEA-PARAMS.                            
034600 112-PROCESA-LINEA-PARAMS-E. EXIT.                                
034700                                                                  
034800******************************************************************
034900*     C A R G A   D E L   M A E S T R O   D E   P A R T I D O S  *
035000******************************************************************
035100 150-CARGA-MATCH-MASTER SECTION.                                  
035200     MOVE 0 TO WKS-NUM-PARTIDOS                                   
035300     PERFORM 151-LEE-UN-PARTIDO                                   
035400     PERFORM 152-ALMACENA-UN-PARTIDO UNTIL WKS-FIN-MATCHMS-SI.    
035500 150-CARGA-MATCH-MASTER-E. EXIT.                                  
035600                                                                  
035700 151-LEE-UN-PARTIDO SECTION.                                      
035800     READ MATCHMS                                                 
035900        AT END                                                    
036000           SET WKS-FIN-MATCHMS-SI TO TRUE                         
036100     END-READ.                                                    
036200 151-LEE-UN-PARTIDO-E. EXIT.                                      
036300                                                                  
036400 152-ALMACENA-UN-PARTIDO SECTION.                                 
036500     ADD 1 TO WKS-NUM-PARTIDOS                                    
036600     MOVE REG-PARTIDO TO TABLA-PARTIDO (WKS-NUM-PARTIDOS)         
036700     PERFORM 151-LEE-UN-PARTIDO.                                  
036800 152-ALMACENA-UN-PARTIDO-E. EXIT.                                 
036900                                                                  
037000******************************************************************
037100*   C I C L O   D E   B O L E T A S   D E   R E S U L T A D O    *
037200******************************************************************
037300 190-LEE-TRANSACCION SECTION.                                     
037400     READ SCORTRN INTO WKS-LINEA-SCORE                            
037500        AT END                                                    
037600           SET WKS-FIN-SCORTRN-SI TO TRUE                         
037700     END-READ.                                                    
037800 190-LEE-TRANSACCION-E. EXIT.                                     
037900                                                                  
038000 200-PROCESA-TRANSACCIONES SECTION.                               
038100     ADD 1 TO WKS-NUM-TRANS-LEIDAS                                
038200     PERFORM 210-LOCALIZA-PARTIDO                                 
038300     IF WKS-ENCONTRADO-SI                                         
038400        IF SCOR-CLEAR = 'Y'                                       
038500           PERFORM 220-LIMPIA-RESULTADO                           
038600           ADD 1 TO WKS-NUM-TRANS-APLICADAS                       
038700        ELSE                                                      
038800           PERFORM 230-APLICA-RESULTADO                           
038900        END-IF                                                    
039000     ELSE                                                         
039100        DISPLAY '>>> MATCH NOT FOUND #' SCOR-ID UPON CONSOLE      
039200        ADD 1 TO WKS-NUM-TRANS-RECHAZADAS                         
039300     END-IF                                                       
039400     CALL 'TRNREF01' USING WKS-TORNEO, WKS-NUM-PARTIDOS,          
039500                            WKS-AREA-PARTIDOS                     
039600     CALL 'TRNSCH01' USING WKS-TORNEO, WKS-NUM-PARTIDOS,          
039700                            WKS-AREA-PARTIDOS                     
039800     PERFORM 190-LEE-TRANSACCION.                                 
039900 200-PROCESA-TRANSACCIONES-E. EXIT.                               
040000                                                                  
040100 210-LOCALIZA-PARTIDO SECTION.                                    
040200     SET WKS-ENCONTRADO-NO TO TRUE                                
040300     MOVE 0 TO WKS-TARGET                                         
040400     IF SCOR-ID >= 1 AND SCOR-ID <= WKS-NUM-PARTIDOS              
040500        IF MATT-ID (SCOR-ID) = SCOR-ID                            
040600           MOVE SCOR-ID TO WKS-TARGET                             
040700           SET WKS-ENCONTRADO-SI TO TRUE                          
040800        END-IF                                                    
040900     END-IF.                                                      
041000 210-LOCALIZA-PARTIDO-E. EXIT.                                    
041100                                                                  
041200*    BANDERA DE LIMPIEZA: REGRESA EL PARTIDO A PENDIENTE          
041300 220-LIMPIA-RESULTADO SECTION.                                    
041400     MOVE SPACES TO MATT-GANADOR (WKS-TARGET)                     
041500     MOVE 0      TO MATT-NUM-SETS (WKS-TARGET)                    
041600     MOVE 0      TO MATT-P1-SETS (WKS-TARGET)                     
041700     MOVE 0      TO MATT-P2-SETS (WKS-TARGET)                     
041800     PERFORM 221-LIMPIA-UN-SET VARYING WKS-J FROM 1 BY 1          
041900         UNTIL WKS-J > 5                                          
042000     SET MATT-ST-PENDIENTE (WKS-TARGET) TO TRUE.                  
042100 220-LIMPIA-RESULTADO-E. EXIT.                                    
042200                                                                  
042300 221-LIMPIA-UN-SET SECTION.                                       
042400     MOVE 0 TO MATT-SET-PTS-P1 (WKS-TARGET, WKS-J)                
042500     MOVE 0 TO MATT-SET-PTS-P2 (WKS-TARGET, WKS-J).               
042600 221-LIMPIA-UN-SET-E. EXIT.                                       
042700                                                                  
042800*    AMBOS PARTICIPANTES DEBEN ESTAR PRESENTES PARA ACEPTAR       
042900*    UN RESULTADO                                                 
043000 230-APLICA-RESULTADO SECTION.                                    
043100     IF MATT-P1 (WKS-TARGET) = SPACES OR                          
043200        MATT-P2 (WKS-TARGET) = SPACES                             
043300        DISPLAY '>>> TEAMS NOT READY #' SCOR-ID UPON CONSOLE      
043400        ADD 1 TO WKS-NUM-TRANS-RECHAZADAS                         
043500     ELSE                                                         
043600        PERFORM 231-CALCULA-SETS-GANADOS                          
043700        PERFORM 232-DETERMINA-GANADOR                             
043800        IF WKS-EMPATADO-SI                                        
043900           DISPLAY '>>> DEADLOCKED #' SCOR-ID UPON CONSOLE        
044000           ADD 1 TO WKS-NUM-TRANS-RECHAZADAS                      
044100        ELSE                                                      
044200           PERFORM 233-COMMIT-RESULTADO                           
044300           ADD 1 TO WKS-NUM-TRANS-APLICADAS                       
044400        END-IF                                                    
044500     END-IF.                                                      
044600 230-APLICA-RESULTADO-E. EXIT.                                    
044700                                                                  
044800 231-CALCULA-SETS-GANADOS SECTION.                                
044900     MOVE 0 TO WKS-CALC-P1-SETS WKS-CALC-P2-SETS                  
045000     MOVE 0 TO WKS-CALC-TOTAL-P1 WKS-CALC-TOTAL-P2                
045100     PERFORM 2311-SUMA-UN-SET VARYING WKS-J FROM 1 BY 1           
045200         UNTIL WKS-J > SCOR-NUMSETS.                              
045300 231-CALCULA-SETS-GANADOS-E. EXIT.                                
045400                                                                  
045500 2311-SUMA-UN-SET SECTION.                                        
045600     ADD SCOR-P1 (WKS-J) TO WKS-CALC-TOTAL-P1                     
045700     ADD SCOR-P2 (WKS-J) TO WKS-CALC-TOTAL-P2                     
045800     IF SCOR-P1 (WKS-J) > SCOR-P2 (WKS-J)                         
045900        ADD 1 TO WKS-CALC-P1-SETS                                 
046000     ELSE                                                         
046100        IF SCOR-P2 (WKS-J) > SCOR-P1 (WKS-J)                      
046200           ADD 1 TO WKS-CALC-P2-SETS                              
046300        END-IF                                                    
046400     END-IF.                                                      
046500 2311-SUMA-UN-SET-E. EXIT.                                        
046600                                                                  
046700*    SETS GANADOS DECIDEN; EMPATE LO ROMPE EL TOTAL DE PUNTOS;    
046800*    SI TODAVIA HAY EMPATE, LA BOLETA QUEDA EMPATADA/RECHAZADA    
046900 232-DETERMINA-GANADOR SECTION.                                   
047000     SET WKS-EMPATADO-NO TO TRUE                                  
047100     IF WKS-CALC-P1-SETS > WKS-CALC-P2-SETS                       
047200        SET WKS-CALC-GANADOR-P1 TO TRUE                           
047300     ELSE                                                         
047400        IF WKS-CALC-P2-SETS > WKS-CALC-P1-SETS                    
047500           SET WKS-CALC-GANADOR-P2 TO TRUE                        
047600        ELSE                                                      
047700           IF WKS-CALC-TOTAL-P1 > WKS-CALC-TOTAL-P2               
047800              SET WKS-CALC-GANADOR-P1 TO TRUE                     
047900           ELSE                                                   
048000              IF WKS-CALC-TOTAL-P2 > WKS-CALC-TOTAL-P1            
048100                 SET WKS-CALC-GANADOR-P2 TO TRUE                  
048200              ELSE                                                
048300                 SET WKS-EMPATADO-SI TO TRUE                      
048400              END-IF                                              
048500           END-IF                                                 
048600        END-IF                                                    
048700     END-IF.                                                      
048800 232-DETERMINA-GANADOR-E. EXIT.                                   
048900                                                                  
049000 233-COMMIT-RESULTADO SECTION.                                    
049100     MOVE SCOR-NUMSETS TO MATT-NUM-SETS (WKS-TARGET)              
049200     MOVE WKS-CALC-P1-SETS TO MATT-P1-SETS (WKS-TARGET)           
049300     MOVE WKS-CALC-P2-SETS TO MATT-P2-SETS (WKS-TARGET)           
049400     PERFORM 234-COPIA-UN-SET VARYING WKS-J FROM 1 BY 1           
049500         UNTIL WKS-J > 5                                          
049600     IF WKS-CALC-GANADOR-P1                                       
049700        MOVE MATT-P1 (WKS-TARGET) TO MATT-GANADOR (WKS-TARGET)    
049800     ELSE                                                         
049900        MOVE MATT-P2 (WKS-TARGET) TO MATT-GANADOR (WKS-TARGET)    
050000     END-IF                                                       
050100     SET MATT-ST-FINALIZADO (WKS-TARGET) TO TRUE.                 
050200 233-COMMIT-RESULTADO-E. EXIT.                                    
050300                                                                  
050400 234-COPIA-UN-SET SECTION.                                        
050500     IF WKS-J <= SCOR-NUMSETS                                     
050600        MOVE SCOR-P1 (WKS-J) TO                                   
050700             MATT-SET-PTS-P1 (WKS-TARGET, WKS-J)                  
050800        MOVE SCOR-P2 (WKS-J) TO                                   
050900             MATT-SET-PTS-P2 (WKS-TARGET, WKS-J)                  
051000     ELSE                                                         
051100        MOVE 0 TO MATT-SET-PTS-P1 (WKS-TARGET, WKS-J)             
051200        MOVE 0 TO MATT-SET-PTS-P2 (WKS-TARGET, WKS-J)             
051300     END-IF.                                                      
051400 234-COPIA-UN-SET-E. EXIT.                                        
051500                                                                  
051600******************************************************************
051700*      R E G R A B A C I O N   D E L   M A E S T R O             *
051800******************************************************************
051900 400-REESCRIBE-MATCH-MASTER SECTION.                              
052000     PERFORM 401-ESCRIBE-UN-PARTIDO VARYING WKS-I FROM 1 BY 1     
052100         UNTIL WKS-I > WKS-NUM-PARTIDOS.                          
052200 400-REESCRIBE-MATCH-MASTER-E. EXIT.                              
052300                                                                  
052400 401-ESCRIBE-UN-PARTIDO SECTION.                                  
052500     MOVE TABLA-PARTIDO (WKS-I) TO REG-PARTIDO                    
052600     WRITE REG-PARTIDO                                            
052700     IF FS-MATCHMS NOT = 0                                        
052800        DISPLAY 'ERROR AL GRABAR MATCHMS, STATUS: ' FS-MATCHMS    
052900     END-IF.                                                      
053000 401-ESCRIBE-UN-PARTIDO-E. EXIT.                                  
053100                                                                  
053200******************************************************************
053300*          R E P O R T E   D E   P R O G R A M A C I O N         *
053400******************************************************************
053500 500-ESCRIBE-SCHEDULE-RPT SECTION.                                
053600     MOVE SPACES TO WKS-LLAVE-ANTERIOR                            
053700     MOVE 0      TO WKS-NUM-ORDEN WKS-TOTAL-PROGRAMADOS           
053800                     WKS-FIN-PROYECTADO                           
053900     MOVE '   NO. TIME  COURT      HOME TEAM/LABEL       '        
054000          TO WKS-LINEA-AUX                                        
054100     WRITE REG-SCHDRPT FROM WKS-LINEA-AUX                         
054200     PERFORM 510-CONSTRUYE-ORDEN VARYING WKS-I FROM 1 BY 1        
054300         UNTIL WKS-I > WKS-NUM-PARTIDOS                           
054400     PERFORM 520-ORDENA-POR-HORA VARYING WKS-I FROM 1 BY 1        
054500         UNTIL WKS-I > WKS-NUM-ORDEN                              
054600     PERFORM 530-IMPRIME-PARTIDO VARYING WKS-K FROM 1 BY 1        
054700         UNTIL WKS-K > WKS-NUM-ORDEN                              
054800     PERFORM 540-IMPRIME-SUBTOTAL                                 
054900     MOVE WKS-TOTAL-PROGRAMADOS TO RPTL-NUM                       
055000     MOVE SPACES TO WKS-LINEA-AUX                                 
055100     STRING 'TOTAL DE PARTIDOS PROGRAMADOS: '                     
055200            RPTL-NUM DELIMITED BY SIZE INTO WKS-LINEA-AUX         
055300     WRITE REG-SCHDRPT FROM WKS-LINEA-AUX.                        
055400 500-ESCRIBE-SCHEDULE-RPT-E. EXIT.                                
055500                                                                  
055600 510-CONSTRUYE-ORDEN SECTION.                                     
055700     IF MATT-NUMERO-DESPLIEGUE (WKS-I) NOT = 0                    
055800        ADD 1 TO WKS-NUM-ORDEN                                    
055900        MOVE WKS-I TO WKS-ORDEN (WKS-NUM-ORDEN)                   
056000        IF MATT-MINUTOS (WKS-I) NOT = 9999                        
056100           COMPUTE WKS-TEMP = MATT-MINUTOS (WKS-I) +              
056200                               TOUT-DURACION-PARTIDO              
056300           IF WKS-TEMP > WKS-FIN-PROYECTADO                       
056400              MOVE WKS-TEMP TO WKS-FIN-PROYECTADO                 
056500           END-IF                                                 
056600        END-IF                                                    
056700     END-IF.                                                      
056800 510-CONSTRUYE-ORDEN-E. EXIT.                                     
056900                                                                  
057000*    SELECCION SIMPLE POR HORA Y CANCHA (TABLA PEQUENA, <= 64)    
057100 520-ORDENA-POR-HORA SECTION.                                     
057200     PERFORM 521-BARRE-RESTO VARYING WKS-K FROM WKS-I BY 1        
057300         UNTIL WKS-K > WKS-NUM-ORDEN.                             
057400 520-ORDENA-POR-HORA-E. EXIT.                                     
057500                                                                  
057600 521-BARRE-RESTO SECTION.                                         
057700     IF MATT-MINUTOS (WKS-ORDEN (WKS-K)) <                        
057800        MATT-MINUTOS (WKS-ORDEN (WKS-I))                          
057900        MOVE WKS-ORDEN (WKS-I) TO WKS-TEMP                        
058000        MOVE WKS-ORDEN (WKS-K) TO WKS-ORDEN (WKS-I)               
058100        MOVE WKS-TEMP          TO WKS-ORDEN (WKS-K)               
058200     END-IF.                                                      
058300 521-BARRE-RESTO-E. EXIT.                                         
058400                                                                  
058500 530-IMPRIME-PARTIDO SECTION.                                     
058600     MOVE WKS-ORDEN (WKS-K) TO WKS-TARGET                         
058700     IF MATT-LLAVE (WKS-TARGET) NOT = WKS-LLAVE-ANTERIOR          
058800        IF WKS-LLAVE-ANTERIOR NOT = SPACES                        
058900           PERFORM 540-IMPRIME-SUBTOTAL                           
059000        END-IF                                                    
059100        MOVE 0 TO WKS-CONTADOR-LLAVE                              
059200        MOVE MATT-LLAVE (WKS-TARGET) TO WKS-LLAVE-ANTERIOR        
059300        MOVE SPACES TO WKS-LINEA-AUX                              
059400        STRING '--- LLAVE ' MATT-LLAVE (WKS-TARGET) ' ---'        
059500               DELIMITED BY SIZE INTO WKS-LINEA-AUX               
059600        WRITE REG-SCHDRPT FROM WKS-LINEA-AUX                      
059700     END-IF                                                       
059800     MOVE MATT-NUMERO-DESPLIEGUE (WKS-TARGET) TO RPTL-NUM         
059900     MOVE MATT-HORA          (WKS-TARGET)     TO RPTL-HORA        
060000     MOVE MATT-CANCHA        (WKS-TARGET)     TO RPTL-CANCHA      
060100     IF MATT-P1 (WKS-TARGET) NOT = SPACES                         
060200        MOVE MATT-P1 (WKS-TARGET) TO RPTL-LOCAL                   
060300     ELSE                                                         
060400        MOVE MATT-P1-LABEL (WKS-TARGET) TO RPTL-LOCAL             
060500     END-IF                                                       
060600     IF MATT-P2 (WKS-TARGET) NOT = SPACES                         
060700        MOVE MATT-P2 (WKS-TARGET) TO RPTL-VISITA                  
060800     ELSE                                                         
060900        MOVE MATT-P2-LABEL (WKS-TARGET) TO RPTL-VISITA            
061000     END-IF                                                       
061100     MOVE MATT-STATUS (WKS-TARGET) TO RPTL-STATUS                 
061200     WRITE REG-SCHDRPT FROM WKS-LINEA-RPT                         
061300     ADD 1 TO WKS-CONTADOR-LLAVE WKS-TOTAL-PROGRAMADOS.           
061400 530-IMPRIME-PARTIDO-E. EXIT.                                     
061500                                                                  
061600 540-IMPRIME-SUBTOTAL SECTION.                                    
061700     MOVE WKS-CONTADOR-LLAVE TO RPTL-NUM                          
061800     MOVE SPACES TO WKS-LINEA-AUX                                 
061900     STRING '    PARTIDOS EN ESTA LLAVE: ' RPTL-NUM               
062000            DELIMITED BY SIZE INTO WKS-LINEA-AUX                  
062100     WRITE REG-SCHDRPT FROM WKS-LINEA-AUX.                        
062200 540-IMPRIME-SUBTOTAL-E. EXIT.                                    
062300                                                                  
062400******************************************************************
062500*                  E S T A D I S T I C A S                       *
062600******************************************************************
062700 600-DESPLIEGA-ESTADISTICAS SECTION.                              
062800     DISPLAY 'BOLETAS LEIDAS      : ' WKS-NUM-TRANS-LEIDAS        
062900             UPON CONSOLE                                         
063000     DISPLAY 'BOLETAS APLICADAS   : ' WKS-NUM-TRANS-APLICADAS     
063100             UPON CONSOLE                                         
063200     DISPLAY 'BOLETAS RECHAZADAS  : ' WKS-NUM-TRANS-RECHAZADAS    
063300             UPON CONSOLE.                                        
063400 600-DESPLIEGA-ESTADISTICAS-E. EXIT.                              
063500                                                                  
063600 900-CIERRA-ARCHIVOS SECTION.                                     
063700     CLOSE TOURPRM MATCHMS SCORTRN SCHDRPT.                       
063800 900-CIERRA-ARCHIVOS-E. EXIT.                                     
